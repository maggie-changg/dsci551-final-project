000100***************************************************************
000200* PROGRAM NAME:    SUBSPOT                                     *
000300* ORIGINAL AUTHOR: DAVID QUINTERO                              *
000400*                                                               *
000500* REMARKS.  READS THE CLEANED TRACK FILE (OUTPUT OF CLNSPOT)    *
000600*   AND WRITES A NARROWER SUBSET FILE HOLDING ONLY THE ELEVEN   *
000700*   COLUMNS THE QUERY PASS ACTUALLY USES.  IF ONE OF THE        *
000800*   EXPECTED COLUMNS IS MISSING FROM THE INPUT HEADER (A        *
000900*   VENDOR FEED CHANGE), THE MISSING COLUMN IS DROPPED FROM     *
001000*   THE OUTPUT AND A WARNING IS PRINTED -- THE JOB DOES NOT     *
001100*   ABEND ON A SHORT HEADER.  SECOND STEP OF THE THREE-STEP     *
001200*   TRACK ETL (CLNSPOT / SUBSPOT / SPTQRY).                     *
001300*                                                               *
001400* MAINTENANCE LOG                                               *
001500* DATE       INIT  TICKET     DESCRIPTION                       *
001600* ---------- ----  ---------  ------------------------------    *
001700* 09/05/91   DLQ   OMP-0116   ORIGINAL PROGRAM (SINGLE-CLAIM     *
001800*                             LOOKUP FOR THE CLAIMS FILE).       *
001900* 04/18/95   DLQ   OMP-0244   REWORKED TO SELECT A COLUMN LIST   *
002000*                             RATHER THAN A SINGLE RECORD.       *
002100* 08/09/98   JQD   OMP-0399   YEAR-2000 REVIEW -- NO CHANGE      *
002200*                             REQUIRED, NO DATE ARITHMETIC HERE. *
002300* 11/12/99   RTC   OMP-0455   RECAST FOR THE SPOTIFY TRACK       *
002400*                             ANALYSIS FEED (WAS THE CLAIMS-     *
002500*                             LOOKUP JOB); ADDED THE MISSING-    *
002600*                             COLUMN WARNING PER MKTG REQUEST    *
002700*                             #4471.                             *
002800* 03/02/01   RTC   OMP-0533   COLUMN ORDER ON THE SUBSET FILE    *
002900*                             NOW FIXED REGARDLESS OF INPUT      *
003000*                             HEADER ORDER.                      *
003100* 08/09/26   MPK   OMP-0601   AUDIT FINDING: DROPPED THE STRING  *
003200*                             VERB AND THE FUNCTION TRIM/LENGTH  *
003300*                             CALLS FROM THE HEADER-MATCH AND    *
003400*                             LINE-BUILD PARAGRAPHS.  REBUILT ON *
003500*                             THE SAME CHARACTER-TABLE TRIM AND  *
003600*                             MOVE/REFERENCE-MODIFICATION        *
003700*                             TECHNIQUE CLNSPOT NOW USES.        *
003800* 08/10/26   MPK   OMP-0601   SECOND AUDIT PASS -- VERBOSE-RUN/  *
003900*                             QUIET-RUN WERE NEVER TESTED        *
004000*                             ANYWHERE.  WIRED VERBOSE-RUN TO A  *
004100*                             NEW FOUND/EXPECTED COLUMN COUNT    *
004200*                             DIAGNOSTIC ON 1400.                *
004300***************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.     SUBSPOT.
004600 AUTHOR.         DAVID QUINTERO.
004700 INSTALLATION.   OMP MUSIC LIBRARY SERVICES.
004800 DATE-WRITTEN.   09/05/1991.
004900 DATE-COMPILED.
005000 SECURITY.       NON-CONFIDENTIAL.
005100***************************************************************
005200 ENVIRONMENT DIVISION.
005300***************************************************************
005400 CONFIGURATION SECTION.
005500***************************************************************
005600 SOURCE-COMPUTER. IBM-3081.
005700 OBJECT-COMPUTER. IBM-3081.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS ALPHA-UNDERSCORE-CHAR IS 'A' THRU 'Z', '_'
006100     UPSI-0 IS SUBSPOT-VERBOSE-SWITCH ON STATUS IS VERBOSE-RUN
006200                                      OFF STATUS IS QUIET-RUN.
006300***************************************************************
006400 INPUT-OUTPUT SECTION.
006500***************************************************************
006600 FILE-CONTROL.
006700     SELECT CLEAN-TRACK-FILE ASSIGN TO CLNTRK
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS CLEAN-TRACK-STATUS.
007000*
007100     SELECT SUBSET-TRACK-FILE ASSIGN TO SUBTRK
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS SUBSET-TRACK-STATUS.
007400***************************************************************
007500 DATA DIVISION.
007600***************************************************************
007700 FILE SECTION.
007800***************************************************************
007900 FD  CLEAN-TRACK-FILE.
008000*     RECORDING MODE IS F
008100*     LABEL RECORDS ARE STANDARD
008200*     DATA RECORD IS CLEAN-TRACK-LINE
008300*     RECORD CONTAINS 2000 CHARACTERS
008400*     BLOCK CONTAINS 0 RECORDS.
008500 01  CLEAN-TRACK-RECORD               PIC X(2000).
008600***************************************************************
008700 FD  SUBSET-TRACK-FILE.
008800*     RECORDING MODE IS F
008900*     LABEL RECORDS ARE STANDARD
009000*     DATA RECORD IS SUBSET-TRACK-LINE
009100*     RECORD CONTAINS 2000 CHARACTERS
009200*     BLOCK CONTAINS 0 RECORDS.
009300 01  SUBSET-TRACK-RECORD              PIC X(2000).
009400***************************************************************
009500 WORKING-STORAGE SECTION.
009600***************************************************************
009700 COPY SPTFLD.
009800 COPY SPTSCN.
009900 COPY SPTDAT.
010000***************************************************************
010100 01  WS-SWITCHES-MISC-FIELDS.
010200     05  CLEAN-TRACK-STATUS       PIC X(02).
010300         88  CLEAN-TRACK-OK                 VALUE '00'.
010400     05  SUBSET-TRACK-STATUS      PIC X(02).
010500         88  SUBSET-TRACK-OK                VALUE '00'.
010600     05  END-OF-FILE-SW           PIC X(01) VALUE 'N'.
010700         88  END-OF-FILE                    VALUE 'Y'.
010800     05  FILLER                   PIC X(05).
010900***************************************************************
011000*    THE ELEVEN COLUMNS THE QUERY PASS NEEDS, IN OUTPUT ORDER.
011100*    WANTED-COLUMN-POSITION IS FILLED IN FROM THE INPUT HEADER
011200*    EACH RUN (COLUMN ORDER ON THE FEED IS NOT GUARANTEED).
011300***************************************************************
011400 01  WANTED-COLUMN-COUNT          PIC S9(02) USAGE COMP
011500                                            VALUE 11.
011600 01  WANTED-COLUMN-INDEX          PIC S9(02) USAGE COMP.
011700 01  WANTED-COLUMN-AREA.
011800     05  WANTED-COLUMN-TABLE OCCURS 11 TIMES
011900             INDEXED BY WANTED-COLUMN-NDX.
012000         10  WANTED-COLUMN-NAME       PIC X(30).
012100         10  WANTED-COLUMN-POSITION   PIC S9(03) USAGE COMP.
012200         10  WANTED-COLUMN-FOUND-SW   PIC X(01) VALUE 'N'.
012300             88  WANTED-COLUMN-FOUND            VALUE 'Y'.
012400         10  FILLER                   PIC X(04).
012500 01  WANTED-COLUMN-FOUND-COUNT    PIC S9(02) USAGE COMP.
012600***************************************************************
012700 01  WS-HEADER-FIELD-INDEX        PIC S9(03) USAGE COMP.
012800 01  WS-UPPER-HEADER-NAME         PIC X(30).
012900 01  WS-UPPER-WANTED-NAME         PIC X(30).
013000 01  BUILD-LINE-AREA                 PIC X(2000).
013100 01  BUILD-LINE-LEN               PIC S9(04) USAGE COMP.
013200 01  BUILD-LINE-PTR               PIC S9(04) USAGE COMP.
013300 01  WS-TRIM-START                PIC S9(03) USAGE COMP.
013400 01  WS-TRIM-END                  PIC S9(03) USAGE COMP.
013500 01  WS-TRIMMED-LEN               PIC S9(03) USAGE COMP.
013600***************************************************************
013700 PROCEDURE DIVISION.
013800***************************************************************
013900 0000-MAIN-PROCESSING.
014000***************************************************************
014100     PERFORM 1000-OPEN-FILES.
014200     PERFORM 1100-LOAD-WANTED-COLUMN-TABLE.
014300     PERFORM 1200-READ-HEADER-ROW.
014400     PERFORM 1300-RESOLVE-COLUMN-POSITIONS.
014500     PERFORM 1400-WARN-MISSING-COLUMNS.
014600     PERFORM 1500-WRITE-SUBSET-HEADER.
014700     PERFORM 8000-READ-CLEAN-TRACK-FILE.
014800     PERFORM 2000-PROCESS-CLEAN-ROW
014900         UNTIL END-OF-FILE.
015000     PERFORM 9000-CLOSE-FILES.
015100     GOBACK.
015200***************************************************************
015300 1000-OPEN-FILES.
015400***************************************************************
015500     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-REDEF.
015600     DISPLAY 'SUBSPOT: RUN DATE ' WS-CURRENT-YEAR '-'
015700         WS-CURRENT-MONTH '-' WS-CURRENT-DAY.
015800     OPEN INPUT  CLEAN-TRACK-FILE.
015900     OPEN OUTPUT SUBSET-TRACK-FILE.
016000     IF NOT CLEAN-TRACK-OK
016100         DISPLAY 'SUBSPOT: CLEAN TRACK FILE OPEN STATUS ',
016200             CLEAN-TRACK-STATUS
016300         MOVE 'Y'                TO END-OF-FILE-SW.
016400***************************************************************
016500 1100-LOAD-WANTED-COLUMN-TABLE.
016600***************************************************************
016700     MOVE 'track_name'            TO WANTED-COLUMN-NAME (1).
016800     MOVE 'track_artist'          TO WANTED-COLUMN-NAME (2).
016900     MOVE 'track_popularity'      TO WANTED-COLUMN-NAME (3).
017000     MOVE 'track_album_name'      TO WANTED-COLUMN-NAME (4).
017100     MOVE 'track_album_release_date'
017200                                  TO WANTED-COLUMN-NAME (5).
017300     MOVE 'playlist_genre'        TO WANTED-COLUMN-NAME (6).
017400     MOVE 'playlist_subgenre'     TO WANTED-COLUMN-NAME (7).
017500     MOVE 'danceability'          TO WANTED-COLUMN-NAME (8).
017600     MOVE 'energy'                TO WANTED-COLUMN-NAME (9).
017700     MOVE 'tempo'                 TO WANTED-COLUMN-NAME (10).
017800     MOVE 'liveness'              TO WANTED-COLUMN-NAME (11).
017900     MOVE 0                       TO WANTED-COLUMN-POSITION (1)
018000                                     WANTED-COLUMN-POSITION (2)
018100                                     WANTED-COLUMN-POSITION (3)
018200                                     WANTED-COLUMN-POSITION (4)
018300                                     WANTED-COLUMN-POSITION (5)
018400                                     WANTED-COLUMN-POSITION (6)
018500                                     WANTED-COLUMN-POSITION (7)
018600                                     WANTED-COLUMN-POSITION (8)
018700                                     WANTED-COLUMN-POSITION (9)
018800                                     WANTED-COLUMN-POSITION (10)
018900                                     WANTED-COLUMN-POSITION (11).
019000***************************************************************
019100 1200-READ-HEADER-ROW.
019200***************************************************************
019300     READ CLEAN-TRACK-FILE
019400         AT END
019500             MOVE 'Y'             TO END-OF-FILE-SW
019600         NOT AT END
019700             MOVE CLEAN-TRACK-RECORD  TO WS-QUOTE-SCAN-AREA
019800             PERFORM 3000-SCAN-DELIMITED-LINE
019900             MOVE RAW-FIELD-COUNT     TO RAW-HEADER-FIELD-COUNT.
020000***************************************************************
020100 1300-RESOLVE-COLUMN-POSITIONS.
020200***************************************************************
020300     PERFORM 1310-RESOLVE-ONE-COLUMN
020400         VARYING WANTED-COLUMN-INDEX FROM 1 BY 1
020500         UNTIL WANTED-COLUMN-INDEX > WANTED-COLUMN-COUNT.
020600***************************************************************
020700 1310-RESOLVE-ONE-COLUMN.
020800***************************************************************
020900     MOVE FUNCTION UPPER-CASE (WANTED-COLUMN-NAME
021000         (WANTED-COLUMN-INDEX))  TO WS-UPPER-WANTED-NAME.
021100     PERFORM 1320-CHECK-ONE-HEADER-FIELD
021200         VARYING WS-HEADER-FIELD-INDEX FROM 1 BY 1
021300         UNTIL WS-HEADER-FIELD-INDEX > RAW-HEADER-FIELD-COUNT
021400            OR WANTED-COLUMN-FOUND (WANTED-COLUMN-INDEX).
021500***************************************************************
021600 1320-CHECK-ONE-HEADER-FIELD.
021700***************************************************************
021800*    HEADER-NAME MATCH USES THE CHARACTER-TABLE TRIM (SEE 2900)  *
021900*    INSTEAD OF FUNCTION TRIM -- SAME BLANK-SCAN THE CLEANSER    *
022000*    USES.                                                       *
022100     MOVE RAW-FIELD-VALUE (WS-HEADER-FIELD-INDEX)
022200                                  TO CURRENT-FIELD-AREA.
022300     PERFORM 2900-COMPUTE-FIELD-TRIM.
022400     IF WS-TRIMMED-LEN > 0
022500         MOVE FUNCTION UPPER-CASE
022600             (CURRENT-FIELD-AREA (WS-TRIM-START:WS-TRIMMED-LEN))
022700                                  TO WS-UPPER-HEADER-NAME
022800     ELSE
022900         MOVE SPACE               TO WS-UPPER-HEADER-NAME
023000     END-IF.
023100     IF WS-UPPER-HEADER-NAME = WS-UPPER-WANTED-NAME
023200         MOVE WS-HEADER-FIELD-INDEX
023300             TO WANTED-COLUMN-POSITION (WANTED-COLUMN-INDEX)
023400         SET WANTED-COLUMN-FOUND (WANTED-COLUMN-INDEX)
023500             TO TRUE
023600     END-IF.
023700***************************************************************
023800 1400-WARN-MISSING-COLUMNS.
023900***************************************************************
024000     MOVE 0                       TO WANTED-COLUMN-FOUND-COUNT.
024100     PERFORM 1410-WARN-ONE-COLUMN
024200         VARYING WANTED-COLUMN-INDEX FROM 1 BY 1
024300         UNTIL WANTED-COLUMN-INDEX > WANTED-COLUMN-COUNT.
024400     IF VERBOSE-RUN
024500         DISPLAY 'SUBSPOT: VERBOSE -- ' WANTED-COLUMN-FOUND-COUNT
024600             ' OF ' WANTED-COLUMN-COUNT
024700             ' WANTED COLUMNS FOUND ON INPUT HEADER.'
024800     END-IF.
024900***************************************************************
025000 1410-WARN-ONE-COLUMN.
025100***************************************************************
025200     IF WANTED-COLUMN-FOUND (WANTED-COLUMN-INDEX)
025300         ADD 1                    TO WANTED-COLUMN-FOUND-COUNT
025400     ELSE
025500         DISPLAY 'SUBSPOT: WARNING -- EXPECTED COLUMN ',
025600             WANTED-COLUMN-NAME (WANTED-COLUMN-INDEX),
025700             ' NOT FOUND ON INPUT HEADER, DROPPED FROM',
025800             ' SUBSET FILE.'
025900     END-IF.
026000***************************************************************
026100 1500-WRITE-SUBSET-HEADER.
026200***************************************************************
026300     MOVE SPACE                   TO BUILD-LINE-AREA.
026400     MOVE 1                       TO BUILD-LINE-PTR.
026500     PERFORM 1510-APPEND-ONE-HEADER-NAME
026600         VARYING WANTED-COLUMN-INDEX FROM 1 BY 1
026700         UNTIL WANTED-COLUMN-INDEX > WANTED-COLUMN-COUNT.
026800     COMPUTE BUILD-LINE-LEN = BUILD-LINE-PTR - 1.
026900     MOVE BUILD-LINE-AREA (1:BUILD-LINE-LEN) TO SUBSET-TRACK-RECORD.
027000     WRITE SUBSET-TRACK-RECORD.
027100***************************************************************
027200 1510-APPEND-ONE-HEADER-NAME.
027300***************************************************************
027400*    NO STRING VERB -- MOVE BY REFERENCE MODIFICATION AND STEP   *
027500*    THE POINTER BY HAND, THE WAY THE SHOP'S REPORT WRITERS DO.  *
027600     IF WANTED-COLUMN-FOUND (WANTED-COLUMN-INDEX)
027700         PERFORM 2400-APPEND-COMMA-IF-NEEDED
027800         MOVE WANTED-COLUMN-NAME (WANTED-COLUMN-INDEX)
027900                                  TO CURRENT-FIELD-AREA
028000         PERFORM 2900-COMPUTE-FIELD-TRIM
028100         IF WS-TRIMMED-LEN > 0
028200             MOVE CURRENT-FIELD-AREA (WS-TRIM-START:WS-TRIMMED-LEN)
028300                 TO BUILD-LINE-AREA (BUILD-LINE-PTR:WS-TRIMMED-LEN)
028400             ADD WS-TRIMMED-LEN   TO BUILD-LINE-PTR
028500         END-IF
028600     END-IF.
028700***************************************************************
028800 2000-PROCESS-CLEAN-ROW.
028900***************************************************************
029000     MOVE CLEAN-TRACK-RECORD      TO WS-QUOTE-SCAN-AREA.
029100     PERFORM 3000-SCAN-DELIMITED-LINE.
029200     MOVE SPACE                   TO BUILD-LINE-AREA.
029300     MOVE 1                       TO BUILD-LINE-PTR.
029400     PERFORM 2010-APPEND-ONE-COLUMN-VALUE
029500         VARYING WANTED-COLUMN-INDEX FROM 1 BY 1
029600         UNTIL WANTED-COLUMN-INDEX > WANTED-COLUMN-COUNT.
029700     COMPUTE BUILD-LINE-LEN = BUILD-LINE-PTR - 1.
029800     MOVE BUILD-LINE-AREA (1:BUILD-LINE-LEN) TO SUBSET-TRACK-RECORD.
029900     WRITE SUBSET-TRACK-RECORD.
030000     PERFORM 8000-READ-CLEAN-TRACK-FILE.
030100***************************************************************
030200 2010-APPEND-ONE-COLUMN-VALUE.
030300***************************************************************
030400*    NO STRING VERB -- SAME MOVE/REFERENCE-MODIFICATION          *
030500*    TECHNIQUE AS 1510 ABOVE.                                    *
030600     IF WANTED-COLUMN-FOUND (WANTED-COLUMN-INDEX)
030700         PERFORM 2400-APPEND-COMMA-IF-NEEDED
030800         IF WANTED-COLUMN-POSITION (WANTED-COLUMN-INDEX)
030900                 <= RAW-FIELD-COUNT
031000             MOVE RAW-FIELD-VALUE
031100                 (WANTED-COLUMN-POSITION (WANTED-COLUMN-INDEX))
031200                                  TO CURRENT-FIELD-AREA
031300             PERFORM 2900-COMPUTE-FIELD-TRIM
031400             IF WS-TRIMMED-LEN > 0
031500                 MOVE CURRENT-FIELD-AREA
031600                     (WS-TRIM-START:WS-TRIMMED-LEN)
031700                     TO BUILD-LINE-AREA
031800                     (BUILD-LINE-PTR:WS-TRIMMED-LEN)
031900                 ADD WS-TRIMMED-LEN TO BUILD-LINE-PTR
032000             END-IF
032100         END-IF
032200     END-IF.
032300***************************************************************
032400 2400-APPEND-COMMA-IF-NEEDED.
032500***************************************************************
032600     IF BUILD-LINE-PTR > 1
032700         MOVE ','                 TO BUILD-LINE-AREA
032800             (BUILD-LINE-PTR:1)
032900         ADD 1                    TO BUILD-LINE-PTR
033000     END-IF.
033100***************************************************************
033200 2900-COMPUTE-FIELD-TRIM.
033300***************************************************************
033400*    LEADING/TRAILING BLANK SCAN OVER CURRENT-FIELD-AREA'S OWN   *
033500*    CHARACTER TABLE (FIELD-CHAR, COPYLIB SPTSCN) -- REPLACES    *
033600*    THE OLD FUNCTION TRIM/FUNCTION LENGTH PAIR.                 *
033700     MOVE 0 TO WS-TRIM-START WS-TRIM-END WS-TRIMMED-LEN.
033800     PERFORM 2910-FIND-FIELD-TRIM-START
033900         VARYING WS-SCAN-INDEX FROM 1 BY 1
034000         UNTIL WS-SCAN-INDEX > 200 OR WS-TRIM-START NOT = 0.
034100     IF WS-TRIM-START NOT = 0
034200         PERFORM 2920-FIND-FIELD-TRIM-END
034300             VARYING WS-SCAN-INDEX FROM 200 BY -1
034400             UNTIL WS-SCAN-INDEX < WS-TRIM-START
034500                 OR WS-TRIM-END NOT = 0
034600         COMPUTE WS-TRIMMED-LEN = WS-TRIM-END - WS-TRIM-START + 1
034700     END-IF.
034800***************************************************************
034900 2910-FIND-FIELD-TRIM-START.
035000***************************************************************
035100     IF FIELD-CHAR (WS-SCAN-INDEX) NOT = SPACE
035200         MOVE WS-SCAN-INDEX       TO WS-TRIM-START
035300     END-IF.
035400***************************************************************
035500 2920-FIND-FIELD-TRIM-END.
035600***************************************************************
035700     IF FIELD-CHAR (WS-SCAN-INDEX) NOT = SPACE
035800         MOVE WS-SCAN-INDEX       TO WS-TRIM-END
035900     END-IF.
036000***************************************************************
036100 3000-SCAN-DELIMITED-LINE.
036200***************************************************************
036300*    QUOTE-AWARE COMMA SCAN -- SEE COPYLIB SPTSCN FOR THE RULES.
036400     MOVE 'N'                     TO IN-QUOTES-SW.
036500     MOVE 0                       TO RAW-FIELD-COUNT
036600                                     RAW-FIELD-INDEX
036700                                     CURRENT-FIELD-LEN.
036800     MOVE SPACE                   TO CURRENT-FIELD-AREA.
036900     PERFORM 3050-BACKSCAN-LINE-LENGTH
037000         VARYING WS-SCAN-LENGTH FROM 2000 BY -1
037100         UNTIL WS-SCAN-LENGTH < 1
037200             OR WS-QUOTE-SCAN-CHAR (WS-SCAN-LENGTH) NOT = SPACE.
037300     IF WS-SCAN-LENGTH < 1
037400         MOVE 1                   TO WS-SCAN-LENGTH.
037500     PERFORM 3100-SCAN-ONE-CHARACTER
037600         VARYING WS-SCAN-INDEX FROM 1 BY 1
037700         UNTIL WS-SCAN-INDEX > WS-SCAN-LENGTH.
037800     ADD 1                        TO RAW-FIELD-INDEX.
037900     MOVE CURRENT-FIELD-AREA      TO RAW-FIELD-VALUE (RAW-FIELD-INDEX).
038000     MOVE RAW-FIELD-INDEX         TO RAW-FIELD-COUNT.
038100***************************************************************
038200 3050-BACKSCAN-LINE-LENGTH.
038300***************************************************************
038400*    NO-OP BODY -- THE VARYING/UNTIL CLAUSE ON THE PERFORM DOES  *
038500*    ALL THE WORK (SAME IDIOM AS CLNSPOT).                       *
038600     CONTINUE.
038700***************************************************************
038800 3100-SCAN-ONE-CHARACTER.
038900***************************************************************
039000     EVALUATE TRUE
039100         WHEN WS-QUOTE-SCAN-CHAR (WS-SCAN-INDEX) = '"'
039200              AND IN-QUOTES
039300              AND WS-SCAN-INDEX < WS-SCAN-LENGTH
039400              AND WS-QUOTE-SCAN-CHAR (WS-SCAN-INDEX + 1) = '"'
039500             ADD 1                TO CURRENT-FIELD-LEN
039600             MOVE '"'             TO FIELD-CHAR (CURRENT-FIELD-LEN)
039700             ADD 1                TO WS-SCAN-INDEX
039800         WHEN WS-QUOTE-SCAN-CHAR (WS-SCAN-INDEX) = '"'
039900             IF IN-QUOTES
040000                 SET IN-QUOTES    TO FALSE
040100                 MOVE 'N'         TO IN-QUOTES-SW
040200             ELSE
040300                 MOVE 'Y'         TO IN-QUOTES-SW
040400             END-IF
040500         WHEN WS-QUOTE-SCAN-CHAR (WS-SCAN-INDEX) = ','
040600              AND NOT IN-QUOTES
040700             ADD 1                TO RAW-FIELD-INDEX
040800             MOVE CURRENT-FIELD-AREA
040900                 TO RAW-FIELD-VALUE (RAW-FIELD-INDEX)
041000             MOVE SPACE           TO CURRENT-FIELD-AREA
041100             MOVE 0               TO CURRENT-FIELD-LEN
041200         WHEN OTHER
041300             ADD 1                TO CURRENT-FIELD-LEN
041400             MOVE WS-QUOTE-SCAN-CHAR (WS-SCAN-INDEX)
041500                 TO FIELD-CHAR (CURRENT-FIELD-LEN)
041600     END-EVALUATE.
041700***************************************************************
041800 8000-READ-CLEAN-TRACK-FILE.
041900***************************************************************
042000     READ CLEAN-TRACK-FILE
042100         AT END
042200             MOVE 'Y'             TO END-OF-FILE-SW.
042300***************************************************************
042400 9000-CLOSE-FILES.
042500***************************************************************
042600     CLOSE CLEAN-TRACK-FILE
042700           SUBSET-TRACK-FILE.
