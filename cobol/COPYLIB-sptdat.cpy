000100***************************************************************
000200* MEMBER:  SPTDAT                                              *
000300* DESC:    FUNCTION CURRENT-DATE BREAKOUT, SHARED BY EVERY      *
000400*          REPORT PROGRAM THAT STAMPS ITS HEADING WITH TODAY'S  *
000500*          DATE.                                                *
000600*                                                               *
000700* MAINTENANCE LOG                                               *
000800* DATE       INIT  TICKET     DESCRIPTION                       *
000900* ---------- ----  ---------  ------------------------------    *
001000* 06/02/87   EDA   OMP-0021   ORIGINAL COPYBOOK (ACCEPT FROM     *
001100*                             DATE).                             *
001200* 11/14/00   EDA   OMP-0512   CONVERTED TO FUNCTION CURRENT-DATE *
001300*                             FOR THE 4-DIGIT YEAR.              *
001400***************************************************************SPD001
001500 01  WS-CURRENT-DATE-DATA.                                      SPD002
001600     05  WS-CURRENT-DATE.                                       SPD003
001700         10  WS-CURRENT-YEAR          PIC 9(04).                SPD004
001800         10  WS-CURRENT-MONTH         PIC 9(02).                SPD005
001900         10  WS-CURRENT-DAY           PIC 9(02).                SPD006
002000     05  WS-CURRENT-TIME.                                       SPD007
002100         10  WS-CURRENT-HOURS         PIC 9(02).                SPD008
002200         10  WS-CURRENT-MINUTE        PIC 9(02).                SPD009
002300         10  WS-CURRENT-SECOND        PIC 9(02).                SPD010
002400         10  WS-CURRENT-HUNDREDTH     PIC 9(02).                SPD011
002500     05  WS-CURRENT-GMT-DIFF          PIC X(01).                SPD012
002600     05  WS-CURRENT-GMT-OFFSET        PIC 9(04).                SPD013
002700***************************************************************SPD014
002800 01  WS-CURRENT-DATE-REDEF REDEFINES WS-CURRENT-DATE-DATA       SPD015
002900                                              PIC X(21).        SPD016
