000100***************************************************************
000200* PROGRAM NAME:    SPTQRY                                      *
000300* ORIGINAL AUTHOR: EDWIN ACKERMAN                              *
000400*                                                               *
000500* REMARKS.  TRACK QUERY PASS.  READS THE ELEVEN-COLUMN SUBSET   *
000600*   FILE BUILT BY SUBSPOT, APPLIES THE SELECTION CRITERIA (BY   *
000700*   CALLING SPTRANG ONCE TO PARSE THEM AND ONCE PER RECORD TO   *
000800*   TEST THEM), WRITES THE FOUR-COLUMN PROJECTED EXTRACT, BUILDS*
000900*   THE ARTIST GROUP-BY SUMMARY (SORTED BY THE CHOSEN SORT KEY, *
001000*   NULLS LAST), AND PRINTS THE QUERY REPORT.                   *
001100*                                                               *
001200* MAINTENANCE LOG                                               *
001300* DATE       INIT  TICKET     DESCRIPTION                       *
001400* ---------- ----  ---------  ------------------------------    *
001500* 06/02/87   EDA   OMP-0021   ORIGINAL PROGRAM (COVID-19 USA     *
001600*                             DAILY-HISTORY STATE REPORT).       *
001700* 04/11/91   EDA   OMP-0110   ADDED SEARCH-DRIVEN STATE TOTALS   *
001800*                             TABLE AND RANK SORT.               *
001900* 08/09/98   EDA   OMP-0399   YEAR-2000 REVIEW -- WIDENED DATE   *
002000*                             FIELDS AHEAD OF THE CENTURY ROLL.  *
002100* 11/16/99   RTC   OMP-0455   RECAST AS THE TRACK-QUERY PASS;    *
002200*                             STATE TABLE BECOMES ARTIST GROUP-  *
002300*                             BY, RANK SORT BECOMES ORDER-BY.    *
002400* 11/23/99   RTC   OMP-0455   ADDED THE PROJECTED-EXTRACT FILE   *
002500*                             AND ITS QUOTING RULE.              *
002600* 03/09/01   RTC   OMP-0533   NULL AVERAGES NOW SORT LAST         *
002700*                             INSTEAD OF FIRST.                  *
002800* 08/09/26   MPK   OMP-0601   AUDIT FINDING -- SHOP STANDARDS    *
002900*                             REVIEW FOUND THIS PROGRAM LEANING  *
003000*                             ON STRING AND ON FUNCTION TRIM/    *
003100*                             LENGTH, NEITHER OF WHICH THIS SHOP *
003200*                             USES.  REPLACED THE ROW-WRITING    *
003300*                             STRINGS WITH POINTER-DRIVEN MOVES  *
003400*                             OF REFERENCE-MODIFIED FIELDS, AND  *
003500*                             THE REPORT-LINE STRINGS WITH THE   *
003600*                             SHOP'S OWN FILLER-PADDED HEADING   *
003700*                             RECORDS (SEE CBL-COV19USA).        *
003800*                             REPLACED FUNCTION TRIM/LENGTH WITH *
003900*                             CHARACTER-TABLE SCANS.             *
004000* 08/10/26   MPK   OMP-0601   SECOND AUDIT PASS -- PROJECTED-ROW *
004100*                             LISTING WAS PRINTING THE RAW       *
004200*                             DELIMITED EXTRACT LINE INSTEAD OF  *
004300*                             FORMAT-PROJECTED-LINE, TRUNCATING  *
004400*                             AT 133 BYTES.  WIDENED REPORT-LINE *
004500*                             TO 184 AND RE-SCAN THE EXTRACT     *
004600*                             LINE ON THE PRINT PASS TO BUILD    *
004700*                             FORMAT-PROJECTED-LINE PROPERLY.    *
004800*                             UPSI-0'S ON/OFF STATUS SUFFIX WAS  *
004900*                             ALSO MISSING HERE (CLNSPOT/SUBSPOT *
005000*                             BOTH HAVE IT) AND VERBOSE-RUN WAS  *
005100*                             NEVER TESTED -- ADDED THE SUFFIX   *
005200*                             AND A VERBOSE FILTERED-COUNT TRACE.*
005300***************************************************************
005400 IDENTIFICATION DIVISION.
005500 PROGRAM-ID.     SPTQRY.
005600 AUTHOR.         EDWIN ACKERMAN.
005700 INSTALLATION.   OMP MUSIC LIBRARY SERVICES.
005800 DATE-WRITTEN.   06/02/1987.
005900 DATE-COMPILED.
006000 SECURITY.       NON-CONFIDENTIAL.
006100***************************************************************
006200 ENVIRONMENT DIVISION.
006300***************************************************************
006400 CONFIGURATION SECTION.
006500***************************************************************
006600 SOURCE-COMPUTER. IBM-3096.
006700 OBJECT-COMPUTER. IBM-3096.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     CLASS QUOTE-COMMA-CHAR IS '"', ','
007100     UPSI-0 IS SPTQRY-VERBOSE-SWITCH ON STATUS IS VERBOSE-RUN
007200                                     OFF STATUS IS QUIET-RUN.
007300***************************************************************
007400 INPUT-OUTPUT SECTION.
007500***************************************************************
007600 FILE-CONTROL.
007700     SELECT SUBSET-TRACK-FILE ASSIGN TO SUBTRK
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS SUBSET-TRACK-STATUS.
008000     SELECT PROJECTED-EXTRACT-FILE ASSIGN TO PROJEXT
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS PROJECT-EXTRACT-STATUS.
008300     SELECT REPORT-FILE ASSIGN TO QRYRPT
008400         ORGANIZATION IS SEQUENTIAL
008500         FILE STATUS REPORT-FILE-STATUS.
008600     SELECT SORT-WORK-FILE ASSIGN TO SORTWK1.
008700***************************************************************
008800 DATA DIVISION.
008900***************************************************************
009000 FILE SECTION.
009100***************************************************************
009200 FD  SUBSET-TRACK-FILE.
009300*    RECORDING MODE IS F.
009400*    LABEL RECORDS ARE STANDARD.
009500*    DATA RECORD IS SUBSET-TRACK-LINE.
009600*    RECORD CONTAINS 2000 CHARACTERS.
009700*    BLOCK CONTAINS 0 RECORDS.
009800 01  SUBSET-TRACK-LINE                PIC X(2000).
009900***************************************************************
010000 FD  PROJECTED-EXTRACT-FILE.
010100*    RECORDING MODE IS F.
010200*    LABEL RECORDS ARE STANDARD.
010300*    DATA RECORD IS PROJECTED-EXTRACT-LINE.
010400*    RECORD CONTAINS 250 CHARACTERS.
010500*    BLOCK CONTAINS 0 RECORDS.
010600 01  PROJECTED-EXTRACT-LINE           PIC X(250).
010700***************************************************************
010800 FD  REPORT-FILE.
010900*    RECORDING MODE IS F.
011000*    LABEL RECORDS ARE STANDARD.
011100*    DATA RECORD IS REPORT-LINE.
011200*    RECORD CONTAINS 184 CHARACTERS -- WIDENED 08/10/26 TO CARRY
011300*    FORMAT-PROJECTED-LINE'S FOUR FIXED COLUMNS (60/40/60/10).
011400*    BLOCK CONTAINS 0 RECORDS.
011500 01  REPORT-LINE                      PIC X(184).
011600***************************************************************
011700 SD  SORT-WORK-FILE.
011800 01  SORT-WORK-RECORD.
011900     05  SW-ARTIST                    PIC X(40).
012000     05  SW-AVG-POP                   PIC 9(03)V9(04).
012100     05  SW-AVG-POP-NULL-SW           PIC X(01).
012200     05  SW-AVG-DANCE                 PIC 9V9(04).
012300     05  SW-AVG-DANCE-NULL-SW         PIC X(01).
012400     05  SW-SORT-KEY                  PIC 9(03)V9(04).
012500     05  SW-SORT-SEQUENCE             PIC 9(05).
012600     05  FILLER                       PIC X(09).
012700***************************************************************
012800 WORKING-STORAGE SECTION.
012900***************************************************************
013000*    SPTFLD COPIED FIRST -- 08/10/26 AUDIT REORDER -- ITS TWO    *
013100*    77-LEVEL SCAN COUNTERS HAVE TO PRECEDE EVERY 01-LEVEL       *
013200*    ENTRY IN THE SECTION, INCLUDING TRACK-RECORD AND            *
013300*    SELECTION-CRITERIA-RECORD BELOW.                            *
013400 COPY SPTFLD.
013500 COPY SPTTRK.
013600 COPY SPTCRT.
013700 COPY SPTSCN.
013800 COPY SPTGRP.
013900 COPY SPTPRT.
014000 COPY SPTDAT.
014100 COPY SPTFMT.
014200***************************************************************
014300 01  WS-SWITCHES-MISC-FIELDS.
014400     05  SUBSET-TRACK-STATUS          PIC X(02) VALUE '00'.
014500     05  PROJECT-EXTRACT-STATUS       PIC X(02) VALUE '00'.
014600     05  REPORT-FILE-STATUS           PIC X(02) VALUE '00'.
014700     05  END-OF-FILE-SW               PIC X(01) VALUE 'N'.
014800         88  END-OF-FILE                        VALUE 'Y'.
014900     05  HEADER-SEEN-SW               PIC X(01) VALUE 'N'.
015000         88  HEADER-SEEN                        VALUE 'Y'.
015100     05  SORT-EOF-SW                  PIC X(01) VALUE 'N'.
015200         88  SORT-AT-EOF                         VALUE 'Y'.
015300***************************************************************
015400 01  HEADER-LINE                      PIC X(2000).
015500 01  BUILD-LINE-AREA                  PIC X(250).
015600 01  BUILD-LINE-LEN               PIC S9(04) USAGE COMP.
015700 01  BUILD-LINE-PTR               PIC S9(04) USAGE COMP.
015800***************************************************************
015900 01  WS-TOTAL-RAW-ROWS            PIC 9(09) USAGE COMP VALUE 0.
016000 01  WS-FILTERED-ROWS             PIC 9(09) USAGE COMP VALUE 0.
016100 01  WS-GROUP-PRINT-COUNT         PIC 9(05) USAGE COMP VALUE 0.
016200***************************************************************
016300*    FIELD-TRIM WORK AREA.  CHARACTER-TABLE SCAN, THE SAME       *
016400*    TECHNIQUE THE CLEANSER (CBL-CLNSPOT) USES TO LOCATE THE     *
016500*    FIRST AND LAST SIGNIFICANT CHARACTER OF A FIELD.            *
016600***************************************************************
016700 01  WS-TRIM-START                PIC S9(03) USAGE COMP.
016800 01  WS-TRIM-END                  PIC S9(03) USAGE COMP.
016900 01  WS-TRIMMED-LEN               PIC S9(03) USAGE COMP.
017000***************************************************************
017100*    FIELD-QUOTING WORK AREA.  A COMMA OR A QUOTE CHARACTER      *
017200*    ANYWHERE IN THE FIELD FORCES THE ENTIRE FIELD INTO QUOTES,  *
017300*    WITH ANY EMBEDDED QUOTE DOUBLED.                            *
017400***************************************************************
017500 01  WS-QUOTE-SRC-FIELD               PIC X(60).
017600 01  WS-QUOTE-SRC-CHARS REDEFINES WS-QUOTE-SRC-FIELD.
017700     05  WS-QUOTE-SRC-CHAR            PIC X(01) OCCURS 60 TIMES.
017800 01  WS-QUOTE-SRC-START           PIC S9(03) USAGE COMP.
017900 01  WS-QUOTE-SRC-END             PIC S9(03) USAGE COMP.
018000 01  WS-QUOTE-SRC-LEN             PIC S9(03) USAGE COMP.
018100 01  WS-QUOTE-SRC-NDX             PIC S9(03) USAGE COMP.
018200 01  WS-QUOTE-NEEDED-SW               PIC X(01) VALUE 'N'.
018300     88  WS-QUOTE-NEEDED                        VALUE 'Y'.
018400 01  WS-QUOTE-OUT-AREA                PIC X(130).
018500 01  WS-QUOTE-OUT-PTR             PIC S9(04) USAGE COMP.
018600 01  WS-QUOTE-OUT-LEN             PIC S9(04) USAGE COMP.
018700***************************************************************
018800*    ARTIST-GROUP LOOKUP AND PRINT-LOOP INDICES.                *
018900***************************************************************
019000 01  WS-GROUP-FOUND-SW                PIC X(01) VALUE 'N'.
019100     88  WS-GROUP-FOUND                          VALUE 'Y'.
019200***************************************************************
019300*    FIXED REPORT-LINE LAYOUTS.  THE SAME HEADING-LINE-STYLE     *
019400*    FILLER-PADDED RECORDS CBL-COV19USA BUILT ITS COVID REPORT   *
019500*    FROM -- MOVED WHOLESALE INTO REPORT-LINE, NO STRING NEEDED. *
019600***************************************************************
019700 01  RPT-HEADING-LINE-1.
019800     05  FILLER                   PIC X(27)
019900         VALUE 'OMP MUSIC LIBRARY SERVICES'.
020000     05  FILLER                   PIC X(32)
020100         VALUE '  -  SPOTIFY TRACK QUERY REPORT'.
020200     05  FILLER                   PIC X(12)
020300         VALUE '   RUN DATE '.
020400     05  RPT-HDG-MONTH            PIC 9(02).
020500     05  FILLER                   PIC X(01) VALUE '/'.
020600     05  RPT-HDG-DAY              PIC 9(02).
020700     05  FILLER                   PIC X(01) VALUE '/'.
020800     05  RPT-HDG-YEAR             PIC 9(04).
020900     05  FILLER                   PIC X(52).
021000 01  RPT-FILTERED-COUNT-LINE.
021100     05  FILLER                   PIC X(16)
021200         VALUE 'FILTERED ROWS: '.
021300     05  RPT-FLT-FILTERED        PIC ZZZZZZZZ9.
021400     05  FILLER                   PIC X(08) VALUE ' OUT OF '.
021500     05  RPT-FLT-TOTAL            PIC ZZZZZZZZ9.
021600     05  FILLER                   PIC X(91).
021700 01  RPT-FINAL-COUNTS-LINE.
021800     05  FILLER                   PIC X(10) VALUE 'RAW ROWS: '.
021900     05  RPT-FIN-RAW              PIC ZZZZZZZZ9.
022000     05  FILLER                   PIC X(19)
022100         VALUE '   FILTERED ROWS: '.
022200     05  RPT-FIN-FILTERED        PIC ZZZZZZZZ9.
022300     05  FILLER                   PIC X(16)
022400         VALUE '   GROUP COUNT: '.
022500     05  RPT-FIN-GROUPCNT        PIC ZZZZ9.
022600     05  FILLER                   PIC X(65).
022700***************************************************************
022800 LINKAGE SECTION.
022900***************************************************************
023000*    (NONE -- SPTQRY IS THE MAIN DRIVER, CALLED BY NO ONE.)      *
023100***************************************************************
023200 PROCEDURE DIVISION.
023300***************************************************************
023400 0000-MAIN-PROCESSING.
023500***************************************************************
023600     PERFORM 1000-OPEN-FILES.
023700     PERFORM 1100-ACCEPT-SELECTION-CRITERIA.
023800     MOVE 'PARSECRT'              TO SPTRANG-REQUEST-CODE.
023900     CALL 'SPTRANG' USING SELECTION-CRITERIA-RECORD,
024000         SPTRANG-CONTROL, TRACK-RECORD.
024100     PERFORM 1200-READ-SUBSET-HEADER.
024200     PERFORM 8000-READ-SUBSET-TRACK-FILE.
024300     PERFORM 2000-PROCESS-SUBSET-ROW THRU 2000-EXIT
024400         UNTIL END-OF-FILE.
024500     PERFORM 3900-CLOSE-EXTRACT-OUTPUT.
024600     PERFORM 4000-FINALIZE-GROUP-AVERAGES.
024700     PERFORM 4100-SORT-GROUP-RESULTS.
024800     PERFORM 5000-PRINT-REPORT.
024900     PERFORM 9000-CLOSE-FILES.
025000     GOBACK.
025100***************************************************************
025200 1000-OPEN-FILES.
025300***************************************************************
025400     OPEN INPUT SUBSET-TRACK-FILE.
025500     IF SUBSET-TRACK-STATUS NOT = '00'
025600         DISPLAY 'SPTQRY - CANNOT OPEN SUBSET TRACK FILE, '
025700             'STATUS = ' SUBSET-TRACK-STATUS
025800         GOBACK
025900     END-IF.
026000     OPEN OUTPUT PROJECTED-EXTRACT-FILE.
026100     OPEN OUTPUT REPORT-FILE.
026200     IF VERBOSE-RUN
026300         DISPLAY 'SPTQRY: OPERATOR REQUESTED VERBOSE RUN -- '
026400             'WILL TRACE FILTERED/KEPT ROW COUNTS AT '
026500             'REPORT TIME.'
026600     END-IF.
026700***************************************************************
026800 1100-ACCEPT-SELECTION-CRITERIA.
026900***************************************************************
027000*    THE BATCH PARAMETER CARD.  ONE ACCEPT PER CRITERION, THE    *
027100*    WAY CBL-COV19USA ONCE ACCEPTED ITS REPORT-STATE-SW.         *
027200     DISPLAY 'SPTQRY - ENTER POPULARITY RANGE (OR ANY):'.
027300     ACCEPT SC-POP-RANGE-TEXT     FROM CONSOLE.
027400     DISPLAY 'SPTQRY - ENTER GENRE (OR ANY):'.
027500     ACCEPT SC-GENRE-TEXT         FROM CONSOLE.
027600     DISPLAY 'SPTQRY - ENTER SUBGENRE (OR ANY):'.
027700     ACCEPT SC-SUBGENRE-TEXT      FROM CONSOLE.
027800     DISPLAY 'SPTQRY - ENTER DANCEABILITY RANGE (OR ANY):'.
027900     ACCEPT SC-DANCE-RANGE-TEXT   FROM CONSOLE.
028000     DISPLAY 'SPTQRY - ENTER ENERGY RANGE (OR ANY):'.
028100     ACCEPT SC-ENERGY-RANGE-TEXT  FROM CONSOLE.
028200     DISPLAY 'SPTQRY - ENTER TEMPO RANGE (OR ANY):'.
028300     ACCEPT SC-TEMPO-RANGE-TEXT   FROM CONSOLE.
028400     DISPLAY 'SPTQRY - ENTER LIVENESS RANGE (OR ANY):'.
028500     ACCEPT SC-LIVENESS-RANGE-TEXT FROM CONSOLE.
028600     DISPLAY 'SPTQRY - ENTER RELEASE MONTH (OR ANY):'.
028700     ACCEPT SC-MONTH-TEXT         FROM CONSOLE.
028800     DISPLAY 'SPTQRY - ENTER RELEASE YEAR (OR ANY):'.
028900     ACCEPT SC-YEAR-TEXT          FROM CONSOLE.
029000     DISPLAY 'SPTQRY - SORT SUMMARY BY (POPULARITY/DANCEABILITY/'
029100         'NONE):'.
029200     ACCEPT SC-SORT-CHOICE-TEXT   FROM CONSOLE.
029300***************************************************************
029400 1200-READ-SUBSET-HEADER.
029500***************************************************************
029600*    THE SUBSET FILE'S FIRST LINE IS ITS HEADER -- SKIP IT.      *
029700*    SUBSPOT WROTE THE ELEVEN COLUMNS IN A FIXED, KNOWN ORDER,   *
029800*    SO SPTQRY NEEDS NO HEADER-DRIVEN COLUMN RESOLUTION.         *
029900     MOVE SPACE                   TO HEADER-LINE.
030000     READ SUBSET-TRACK-FILE INTO HEADER-LINE
030100         AT END
030200             SET END-OF-FILE      TO TRUE.
030300***************************************************************
030400 2000-PROCESS-SUBSET-ROW.
030500***************************************************************
030600     ADD 1                        TO WS-TOTAL-RAW-ROWS.
030700     PERFORM 3000-SCAN-DELIMITED-LINE.
030800     PERFORM 2100-BUILD-TRACK-RECORD.
030900     MOVE 'TESTPRED'              TO SPTRANG-REQUEST-CODE.
031000     CALL 'SPTRANG' USING SELECTION-CRITERIA-RECORD,
031100         SPTRANG-CONTROL, TRACK-RECORD.
031200     IF SPTRANG-RECORD-PASSES
031300         ADD 1                    TO WS-FILTERED-ROWS
031400         PERFORM 2200-WRITE-PROJECTED-ROW
031500         PERFORM 2300-ACCUMULATE-GROUP-BY
031600     END-IF.
031700     PERFORM 8000-READ-SUBSET-TRACK-FILE.
031800 2000-EXIT.
031900     EXIT.
032000***************************************************************
032100 2100-BUILD-TRACK-RECORD.
032200***************************************************************
032300     MOVE RAW-FIELD-VALUE (1)     TO TRK-NAME.
032400     MOVE RAW-FIELD-VALUE (2)     TO TRK-ARTIST.
032500     IF RAW-FIELD-VALUE (3) = SPACE
032600         SET TRK-POPULARITY-IS-NULL  TO TRUE
032700         MOVE 0                   TO TRK-POPULARITY
032800     ELSE
032900         SET TRK-POPULARITY-IS-KNOWN TO TRUE
033000         COMPUTE TRK-POPULARITY = FUNCTION NUMVAL-C (
033100             RAW-FIELD-VALUE (3))
033200     END-IF.
033300     MOVE RAW-FIELD-VALUE (4)     TO TRK-ALBUM-NAME.
033400     MOVE RAW-FIELD-VALUE (5)     TO TRK-REL-DATE.
033500     MOVE RAW-FIELD-VALUE (6)     TO TRK-GENRE.
033600     MOVE RAW-FIELD-VALUE (7)     TO TRK-SUBGENRE.
033700     IF RAW-FIELD-VALUE (8) = SPACE
033800         SET TRK-DANCE-IS-NULL    TO TRUE
033900         MOVE 0                   TO TRK-DANCE
034000     ELSE
034100         SET TRK-DANCE-IS-KNOWN   TO TRUE
034200         COMPUTE TRK-DANCE = FUNCTION NUMVAL-C (RAW-FIELD-VALUE (8))
034300     END-IF.
034400     IF RAW-FIELD-VALUE (9) = SPACE
034500         SET TRK-ENERGY-IS-NULL   TO TRUE
034600         MOVE 0                   TO TRK-ENERGY
034700     ELSE
034800         SET TRK-ENERGY-IS-KNOWN  TO TRUE
034900         COMPUTE TRK-ENERGY = FUNCTION NUMVAL-C (RAW-FIELD-VALUE (9))
035000     END-IF.
035100     IF RAW-FIELD-VALUE (10) = SPACE
035200         SET TRK-TEMPO-IS-NULL    TO TRUE
035300         MOVE 0                   TO TRK-TEMPO
035400     ELSE
035500         SET TRK-TEMPO-IS-KNOWN   TO TRUE
035600         COMPUTE TRK-TEMPO = FUNCTION NUMVAL-C (RAW-FIELD-VALUE (10))
035700     END-IF.
035800     IF RAW-FIELD-VALUE (11) = SPACE
035900         SET TRK-LIVENESS-IS-NULL TO TRUE
036000         MOVE 0                   TO TRK-LIVENESS
036100     ELSE
036200         SET TRK-LIVENESS-IS-KNOWN TO TRUE
036300         COMPUTE TRK-LIVENESS = FUNCTION NUMVAL-C (
036400             RAW-FIELD-VALUE (11))
036500     END-IF.
036600***************************************************************
036700 2200-WRITE-PROJECTED-ROW.
036800***************************************************************
036900     MOVE SPACE                   TO BUILD-LINE-AREA.
037000     MOVE 1                       TO BUILD-LINE-PTR.
037100     MOVE TRK-NAME                TO WS-QUOTE-SRC-FIELD.
037200     PERFORM 2210-QUOTE-FIELD-GENERIC.
037300     PERFORM 2215-APPEND-QUOTED-FIELD.
037400     MOVE ','                     TO BUILD-LINE-AREA (BUILD-LINE-PTR:1).
037500     ADD 1                        TO BUILD-LINE-PTR.
037600     MOVE TRK-ARTIST              TO WS-QUOTE-SRC-FIELD.
037700     PERFORM 2210-QUOTE-FIELD-GENERIC.
037800     PERFORM 2215-APPEND-QUOTED-FIELD.
037900     MOVE ','                     TO BUILD-LINE-AREA (BUILD-LINE-PTR:1).
038000     ADD 1                        TO BUILD-LINE-PTR.
038100     MOVE TRK-ALBUM-NAME          TO WS-QUOTE-SRC-FIELD.
038200     PERFORM 2210-QUOTE-FIELD-GENERIC.
038300     PERFORM 2215-APPEND-QUOTED-FIELD.
038400     MOVE ','                     TO BUILD-LINE-AREA (BUILD-LINE-PTR:1).
038500     ADD 1                        TO BUILD-LINE-PTR.
038600     MOVE SPACE                   TO WS-QUOTE-SRC-FIELD.
038700     MOVE TRK-REL-DATE            TO WS-QUOTE-SRC-FIELD (1:10).
038800     PERFORM 2210-QUOTE-FIELD-GENERIC.
038900     PERFORM 2215-APPEND-QUOTED-FIELD.
039000     COMPUTE BUILD-LINE-LEN = BUILD-LINE-PTR - 1.
039100     MOVE SPACE                   TO PROJECTED-EXTRACT-LINE.
039200     MOVE BUILD-LINE-AREA (1:BUILD-LINE-LEN)
039300                                  TO PROJECTED-EXTRACT-LINE.
039400     IF NOT HEADER-SEEN
039500         MOVE 'track_name,track_artist,track_album_name,'
039600             'track_album_release_date'
039700                                  TO PROJECTED-EXTRACT-LINE
039800         WRITE PROJECTED-EXTRACT-LINE
039900         SET HEADER-SEEN          TO TRUE
040000         MOVE SPACE               TO PROJECTED-EXTRACT-LINE
040100         MOVE BUILD-LINE-AREA (1:BUILD-LINE-LEN)
040200                                  TO PROJECTED-EXTRACT-LINE
040300     END-IF.
040400     WRITE PROJECTED-EXTRACT-LINE.
040500***************************************************************
040600 2210-QUOTE-FIELD-GENERIC.
040700***************************************************************
040800     MOVE SPACE                   TO WS-QUOTE-OUT-AREA.
040900     MOVE 1                       TO WS-QUOTE-OUT-PTR.
041000     MOVE 'N'                     TO WS-QUOTE-NEEDED-SW.
041100     PERFORM 2205-COMPUTE-QUOTE-SRC-TRIM.
041200     IF WS-QUOTE-SRC-LEN = 0
041300         MOVE 0                   TO WS-QUOTE-OUT-LEN
041400         GO TO 2210-EXIT.
041500     PERFORM 2220-CHECK-ONE-QUOTE-CHAR
041600         VARYING WS-QUOTE-SRC-NDX FROM WS-QUOTE-SRC-START BY 1
041700         UNTIL WS-QUOTE-SRC-NDX > WS-QUOTE-SRC-END.
041800     IF WS-QUOTE-NEEDED
041900         MOVE '"'                 TO WS-QUOTE-OUT-AREA
042000                                      (WS-QUOTE-OUT-PTR:1)
042100         ADD 1                    TO WS-QUOTE-OUT-PTR
042200         PERFORM 2230-COPY-ONE-QUOTE-CHAR
042300             VARYING WS-QUOTE-SRC-NDX FROM WS-QUOTE-SRC-START BY 1
042400             UNTIL WS-QUOTE-SRC-NDX > WS-QUOTE-SRC-END
042500         MOVE '"'                 TO WS-QUOTE-OUT-AREA
042600                                      (WS-QUOTE-OUT-PTR:1)
042700         ADD 1                    TO WS-QUOTE-OUT-PTR
042800     ELSE
042900         MOVE WS-QUOTE-SRC-FIELD (WS-QUOTE-SRC-START:WS-QUOTE-SRC-LEN)
043000             TO WS-QUOTE-OUT-AREA (WS-QUOTE-OUT-PTR:WS-QUOTE-SRC-LEN)
043100         ADD WS-QUOTE-SRC-LEN     TO WS-QUOTE-OUT-PTR
043200     END-IF.
043300     COMPUTE WS-QUOTE-OUT-LEN = WS-QUOTE-OUT-PTR - 1.
043400 2210-EXIT.
043500     EXIT.
043600***************************************************************
043700 2205-COMPUTE-QUOTE-SRC-TRIM.
043800***************************************************************
043900*    LOCATES THE FIRST AND LAST NON-BLANK CHARACTER OF THE       *
044000*    QUOTE-SOURCE FIELD BY SCANNING ITS OWN CHARACTER TABLE --   *
044100*    THE SAME TECHNIQUE 2130-COMPUTE-FIELD-TRIM USES IN CLNSPOT. *
044200     MOVE 0                       TO WS-QUOTE-SRC-START
044300                                     WS-QUOTE-SRC-END
044400                                     WS-QUOTE-SRC-LEN.
044500     PERFORM 2206-FIND-QUOTE-SRC-START
044600         VARYING WS-QUOTE-SRC-NDX FROM 1 BY 1
044700         UNTIL WS-QUOTE-SRC-NDX > 60
044800             OR WS-QUOTE-SRC-START NOT = 0.
044900     IF WS-QUOTE-SRC-START NOT = 0
045000         PERFORM 2207-FIND-QUOTE-SRC-END
045100             VARYING WS-QUOTE-SRC-NDX FROM 60 BY -1
045200             UNTIL WS-QUOTE-SRC-NDX < WS-QUOTE-SRC-START
045300                 OR WS-QUOTE-SRC-END NOT = 0
045400         COMPUTE WS-QUOTE-SRC-LEN =
045500             WS-QUOTE-SRC-END - WS-QUOTE-SRC-START + 1
045600     END-IF.
045700***************************************************************
045800 2206-FIND-QUOTE-SRC-START.
045900***************************************************************
046000     IF WS-QUOTE-SRC-CHAR (WS-QUOTE-SRC-NDX) NOT = SPACE
046100         MOVE WS-QUOTE-SRC-NDX    TO WS-QUOTE-SRC-START.
046200***************************************************************
046300 2207-FIND-QUOTE-SRC-END.
046400***************************************************************
046500     IF WS-QUOTE-SRC-CHAR (WS-QUOTE-SRC-NDX) NOT = SPACE
046600         MOVE WS-QUOTE-SRC-NDX    TO WS-QUOTE-SRC-END.
046700***************************************************************
046800 2215-APPEND-QUOTED-FIELD.
046900***************************************************************
047000     IF WS-QUOTE-OUT-LEN > 0
047100         MOVE WS-QUOTE-OUT-AREA (1:WS-QUOTE-OUT-LEN)
047200             TO BUILD-LINE-AREA (BUILD-LINE-PTR:WS-QUOTE-OUT-LEN)
047300         ADD WS-QUOTE-OUT-LEN     TO BUILD-LINE-PTR
047400     END-IF.
047500***************************************************************
047600 2220-CHECK-ONE-QUOTE-CHAR.
047700***************************************************************
047800     IF WS-QUOTE-SRC-CHAR (WS-QUOTE-SRC-NDX) = QUOTE-COMMA-CHAR
047900         SET WS-QUOTE-NEEDED      TO TRUE.
048000***************************************************************
048100 2230-COPY-ONE-QUOTE-CHAR.
048200***************************************************************
048300     IF WS-QUOTE-SRC-CHAR (WS-QUOTE-SRC-NDX) = '"'
048400         MOVE '""'                TO WS-QUOTE-OUT-AREA
048500                                      (WS-QUOTE-OUT-PTR:2)
048600         ADD 2                    TO WS-QUOTE-OUT-PTR
048700     ELSE
048800         MOVE WS-QUOTE-SRC-CHAR (WS-QUOTE-SRC-NDX)
048900             TO WS-QUOTE-OUT-AREA (WS-QUOTE-OUT-PTR:1)
049000         ADD 1                    TO WS-QUOTE-OUT-PTR
049100     END-IF.
049200***************************************************************
049300 2300-ACCUMULATE-GROUP-BY.
049400***************************************************************
049500     MOVE 'N'                     TO WS-GROUP-FOUND-SW.
049600     IF ARTIST-GROUP-COUNT > 0
049700         SEARCH ARTIST-GROUP-TABLE VARYING ARTIST-GROUP-NDX
049800             AT END
049900                 CONTINUE
050000             WHEN GRP-ARTIST (ARTIST-GROUP-NDX) = TRK-ARTIST
050100                 SET WS-GROUP-FOUND TO TRUE
050200         END-SEARCH
050300     END-IF.
050400     IF NOT WS-GROUP-FOUND
050500         ADD 1                    TO ARTIST-GROUP-COUNT
050600         SET ARTIST-GROUP-NDX     TO ARTIST-GROUP-COUNT
050700         MOVE TRK-ARTIST          TO GRP-ARTIST (ARTIST-GROUP-NDX)
050800         MOVE 0                   TO GRP-POP-SUM (ARTIST-GROUP-NDX)
050900         MOVE 0                   TO GRP-POP-CNT (ARTIST-GROUP-NDX)
051000         MOVE 0                   TO GRP-DANCE-SUM (ARTIST-GROUP-NDX)
051100         MOVE 0                   TO GRP-DANCE-CNT (ARTIST-GROUP-NDX)
051200     END-IF.
051300     IF TRK-POPULARITY-IS-KNOWN
051400         ADD TRK-POPULARITY       TO GRP-POP-SUM (ARTIST-GROUP-NDX)
051500         ADD 1                    TO GRP-POP-CNT (ARTIST-GROUP-NDX)
051600     END-IF.
051700     IF TRK-DANCE-IS-KNOWN
051800         ADD TRK-DANCE            TO GRP-DANCE-SUM (ARTIST-GROUP-NDX)
051900         ADD 1                    TO GRP-DANCE-CNT (ARTIST-GROUP-NDX)
052000     END-IF.
052100***************************************************************
052200 3000-SCAN-DELIMITED-LINE.
052300***************************************************************
052400*    QUOTE-AWARE COMMA SCAN, SAME LOGIC AS CLNSPOT AND SUBSPOT.  *
052500     MOVE 'N'                     TO IN-QUOTES-SW.
052600     MOVE 0                       TO RAW-FIELD-COUNT
052700                                     RAW-FIELD-INDEX
052800                                     CURRENT-FIELD-LEN.
052900     MOVE SPACE                   TO CURRENT-FIELD-AREA.
053000     MOVE SUBSET-TRACK-LINE       TO WS-QUOTE-SCAN-AREA.
053100     PERFORM 3050-BACKSCAN-LINE-LENGTH
053200         VARYING WS-SCAN-LENGTH FROM 2000 BY -1
053300         UNTIL WS-SCAN-LENGTH < 1
053400             OR WS-QUOTE-SCAN-CHAR (WS-SCAN-LENGTH) NOT = SPACE.
053500     IF WS-SCAN-LENGTH = 0
053600         MOVE 1                   TO WS-SCAN-LENGTH.
053700     PERFORM 3100-SCAN-ONE-CHARACTER
053800         VARYING WS-SCAN-INDEX FROM 1 BY 1
053900         UNTIL WS-SCAN-INDEX > WS-SCAN-LENGTH.
054000     ADD 1                        TO RAW-FIELD-COUNT.
054100     SET RAW-FIELD-NDX            TO RAW-FIELD-COUNT.
054200     MOVE CURRENT-FIELD-AREA (1:CURRENT-FIELD-LEN)
054300                                  TO RAW-FIELD-VALUE (RAW-FIELD-NDX).
054400***************************************************************
054500 3050-BACKSCAN-LINE-LENGTH.
054600***************************************************************
054700*    THE VARYING/UNTIL CLAUSE DOES ALL THE WORK -- THIS         *
054800*    PARAGRAPH JUST GIVES THE BACKWARD SCAN A PERFORM TARGET.    *
054900     CONTINUE.
055000***************************************************************
055100 3100-SCAN-ONE-CHARACTER.
055200***************************************************************
055300     EVALUATE TRUE
055400         WHEN WS-QUOTE-SCAN-CHAR (WS-SCAN-INDEX) = '"'
055500             IF IN-QUOTES
055600                 IF WS-SCAN-INDEX < WS-SCAN-LENGTH
055700                     AND WS-QUOTE-SCAN-CHAR (WS-SCAN-INDEX + 1) = '"'
055800                     ADD 1        TO CURRENT-FIELD-LEN
055900                     MOVE '"'     TO FIELD-CHAR (CURRENT-FIELD-LEN)
056000                     ADD 1        TO WS-SCAN-INDEX
056100                 ELSE
056200                     MOVE 'N'     TO IN-QUOTES-SW
056300                 END-IF
056400             ELSE
056500                 MOVE 'Y'         TO IN-QUOTES-SW
056600             END-IF
056700         WHEN WS-QUOTE-SCAN-CHAR (WS-SCAN-INDEX) = ','
056800             AND NOT IN-QUOTES
056900             ADD 1                TO RAW-FIELD-COUNT
057000             SET RAW-FIELD-NDX    TO RAW-FIELD-COUNT
057100             MOVE CURRENT-FIELD-AREA (1:CURRENT-FIELD-LEN)
057200                                  TO RAW-FIELD-VALUE (RAW-FIELD-NDX)
057300             MOVE SPACE           TO CURRENT-FIELD-AREA
057400             MOVE 0               TO CURRENT-FIELD-LEN
057500         WHEN OTHER
057600             ADD 1                TO CURRENT-FIELD-LEN
057700             MOVE WS-QUOTE-SCAN-CHAR (WS-SCAN-INDEX)
057800                                  TO FIELD-CHAR (CURRENT-FIELD-LEN)
057900     END-EVALUATE.
058000***************************************************************
058100 3060-SCAN-PROJECTED-LINE.
058200***************************************************************
058300*    SAME QUOTE-AWARE COMMA SCAN AS 3000-SCAN-DELIMITED-LINE,   *
058400*    RUN AGAINST THE FOUR-COLUMN PROJECTED-EXTRACT-LINE ALREADY *
058500*    READ INTO HEADER-LINE, SO THE PRINTED LISTING SHOWS THE    *
058600*    UNQUOTED COLUMN VALUES INSTEAD OF THE RAW DELIMITED TEXT.  *
058700     MOVE 'N'                     TO IN-QUOTES-SW.
058800     MOVE 0                       TO RAW-FIELD-COUNT
058900                                     RAW-FIELD-INDEX
059000                                     CURRENT-FIELD-LEN.
059100     MOVE SPACE                   TO CURRENT-FIELD-AREA.
059200     MOVE HEADER-LINE             TO WS-QUOTE-SCAN-AREA.
059300     PERFORM 3050-BACKSCAN-LINE-LENGTH
059400         VARYING WS-SCAN-LENGTH FROM 250 BY -1
059500         UNTIL WS-SCAN-LENGTH < 1
059600             OR WS-QUOTE-SCAN-CHAR (WS-SCAN-LENGTH) NOT = SPACE.
059700     IF WS-SCAN-LENGTH = 0
059800         MOVE 1                   TO WS-SCAN-LENGTH.
059900     PERFORM 3100-SCAN-ONE-CHARACTER
060000         VARYING WS-SCAN-INDEX FROM 1 BY 1
060100         UNTIL WS-SCAN-INDEX > WS-SCAN-LENGTH.
060200     ADD 1                        TO RAW-FIELD-COUNT.
060300     SET RAW-FIELD-NDX            TO RAW-FIELD-COUNT.
060400     MOVE CURRENT-FIELD-AREA (1:CURRENT-FIELD-LEN)
060500                                  TO RAW-FIELD-VALUE (RAW-FIELD-NDX).
060600***************************************************************
060700 3900-CLOSE-EXTRACT-OUTPUT.
060800***************************************************************
060900     CLOSE PROJECTED-EXTRACT-FILE.
061000***************************************************************
061100 4000-FINALIZE-GROUP-AVERAGES.
061200***************************************************************
061300     PERFORM 4010-FINALIZE-ONE-GROUP
061400         VARYING ARTIST-GROUP-NDX FROM 1 BY 1
061500         UNTIL ARTIST-GROUP-NDX > ARTIST-GROUP-COUNT.
061600***************************************************************
061700 4010-FINALIZE-ONE-GROUP.
061800***************************************************************
061900     IF GRP-POP-CNT (ARTIST-GROUP-NDX) > 0
062000         COMPUTE GRP-AVG-POP (ARTIST-GROUP-NDX) ROUNDED =
062100             GRP-POP-SUM (ARTIST-GROUP-NDX) /
062200             GRP-POP-CNT (ARTIST-GROUP-NDX)
062300         MOVE 'N'                 TO GRP-AVG-POP-NULL-SW
062400             (ARTIST-GROUP-NDX)
062500     ELSE
062600         MOVE 'Y'                 TO GRP-AVG-POP-NULL-SW
062700             (ARTIST-GROUP-NDX)
062800     END-IF.
062900     IF GRP-DANCE-CNT (ARTIST-GROUP-NDX) > 0
063000         COMPUTE GRP-AVG-DANCE (ARTIST-GROUP-NDX) ROUNDED =
063100             GRP-DANCE-SUM (ARTIST-GROUP-NDX) /
063200             GRP-DANCE-CNT (ARTIST-GROUP-NDX)
063300         MOVE 'N'                 TO GRP-AVG-DANCE-NULL-SW
063400             (ARTIST-GROUP-NDX)
063500     ELSE
063600         MOVE 'Y'                 TO GRP-AVG-DANCE-NULL-SW
063700             (ARTIST-GROUP-NDX)
063800     END-IF.
063900***************************************************************
064000 4100-SORT-GROUP-RESULTS.
064100***************************************************************
064200     SORT SORT-WORK-FILE
064300         ASCENDING KEY SW-SORT-KEY
064400         ASCENDING KEY SW-SORT-SEQUENCE
064500         INPUT PROCEDURE 4110-RELEASE-GROUP-ROWS
064600         OUTPUT PROCEDURE 4200-RETURN-GROUP-ROWS.
064700***************************************************************
064800 4110-RELEASE-GROUP-ROWS.
064900***************************************************************
065000     PERFORM 4120-RELEASE-ONE-GROUP-ROW
065100         VARYING ARTIST-GROUP-NDX FROM 1 BY 1
065200         UNTIL ARTIST-GROUP-NDX > ARTIST-GROUP-COUNT.
065300***************************************************************
065400 4120-RELEASE-ONE-GROUP-ROW.
065500***************************************************************
065600     MOVE GRP-ARTIST (ARTIST-GROUP-NDX)   TO SW-ARTIST.
065700     MOVE GRP-AVG-POP (ARTIST-GROUP-NDX)  TO SW-AVG-POP.
065800     MOVE GRP-AVG-POP-NULL-SW (ARTIST-GROUP-NDX)
065900                                          TO SW-AVG-POP-NULL-SW.
066000     MOVE GRP-AVG-DANCE (ARTIST-GROUP-NDX) TO SW-AVG-DANCE.
066100     MOVE GRP-AVG-DANCE-NULL-SW (ARTIST-GROUP-NDX)
066200                                          TO SW-AVG-DANCE-NULL-SW.
066300     COMPUTE SW-SORT-SEQUENCE = ARTIST-GROUP-NDX.
066400     EVALUATE TRUE
066500         WHEN SC-SORT-BY-POPULARITY
066600             IF GRP-AVG-POP-IS-NULL (ARTIST-GROUP-NDX)
066700                 MOVE 999.9999    TO SW-SORT-KEY
066800             ELSE
066900                 MOVE GRP-AVG-POP (ARTIST-GROUP-NDX) TO SW-SORT-KEY
067000             END-IF
067100         WHEN SC-SORT-BY-DANCEABILITY
067200             IF GRP-AVG-DANCE-IS-NULL (ARTIST-GROUP-NDX)
067300                 MOVE 999.9999    TO SW-SORT-KEY
067400             ELSE
067500                 MOVE GRP-AVG-DANCE (ARTIST-GROUP-NDX) TO SW-SORT-KEY
067600             END-IF
067700         WHEN OTHER
067800             MOVE 0               TO SW-SORT-KEY
067900     END-EVALUATE.
068000     RELEASE SORT-WORK-RECORD.
068100***************************************************************
068200 4200-RETURN-GROUP-ROWS.
068300***************************************************************
068400     MOVE 'N'                     TO SORT-EOF-SW.
068500     RETURN SORT-WORK-FILE AT END SET SORT-AT-EOF TO TRUE.
068600     PERFORM 4210-STORE-ONE-SORTED-ROW UNTIL SORT-AT-EOF.
068700***************************************************************
068800 4210-STORE-ONE-SORTED-ROW.
068900***************************************************************
069000     ADD 1                        TO WS-GROUP-PRINT-COUNT.
069100     MOVE SW-ARTIST               TO GRP-ARTIST (WS-GROUP-PRINT-COUNT).
069200     MOVE SW-AVG-POP              TO GRP-AVG-POP
069300         (WS-GROUP-PRINT-COUNT).
069400     MOVE SW-AVG-POP-NULL-SW      TO GRP-AVG-POP-NULL-SW
069500         (WS-GROUP-PRINT-COUNT).
069600     MOVE SW-AVG-DANCE            TO GRP-AVG-DANCE
069700         (WS-GROUP-PRINT-COUNT).
069800     MOVE SW-AVG-DANCE-NULL-SW    TO GRP-AVG-DANCE-NULL-SW
069900         (WS-GROUP-PRINT-COUNT).
070000     RETURN SORT-WORK-FILE AT END SET SORT-AT-EOF TO TRUE.
070100***************************************************************
070200 5000-PRINT-REPORT.
070300***************************************************************
070400     PERFORM 5100-PRINT-HEADINGS.
070500     PERFORM 5200-PRINT-FILTERED-COUNT.
070600     PERFORM 5300-PRINT-PROJECTED-LISTING.
070700     PERFORM 5400-PRINT-GROUP-SUMMARY.
070800     PERFORM 5500-PRINT-FINAL-COUNTS.
070900***************************************************************
071000 5100-PRINT-HEADINGS.
071100***************************************************************
071200*    STATIC FILLER-PADDED HEADING RECORD, MOVED WHOLESALE INTO   *
071300*    REPORT-LINE -- THE WAY CBL-COV19USA BUILDS ITS HEADING      *
071400*    LINES, NOT WITH THE STRING VERB.                            *
071500     MOVE FUNCTION CURRENT-DATE  TO WS-CURRENT-DATE-REDEF.
071600     MOVE WS-CURRENT-MONTH        TO RPT-HDG-MONTH.
071700     MOVE WS-CURRENT-DAY          TO RPT-HDG-DAY.
071800     MOVE WS-CURRENT-YEAR         TO RPT-HDG-YEAR.
071900     MOVE RPT-HEADING-LINE-1      TO REPORT-LINE.
072000     WRITE REPORT-LINE.
072100     MOVE SPACE                   TO REPORT-LINE.
072200     WRITE REPORT-LINE.
072300***************************************************************
072400 5200-PRINT-FILTERED-COUNT.
072500***************************************************************
072600     MOVE WS-FILTERED-ROWS        TO RPT-FLT-FILTERED.
072700     MOVE WS-TOTAL-RAW-ROWS       TO RPT-FLT-TOTAL.
072800     IF VERBOSE-RUN
072900         DISPLAY 'SPTQRY: VERBOSE -- ' WS-FILTERED-ROWS
073000             ' OF ' WS-TOTAL-RAW-ROWS ' SUBSET ROWS PASSED '
073100             'THE SELECTION CRITERIA.'
073200     END-IF.
073300     MOVE RPT-FILTERED-COUNT-LINE TO REPORT-LINE.
073400     WRITE REPORT-LINE.
073500     MOVE SPACE                   TO REPORT-LINE.
073600     WRITE REPORT-LINE.
073700***************************************************************
073800 5300-PRINT-PROJECTED-LISTING.
073900***************************************************************
074000     OPEN INPUT PROJECTED-EXTRACT-FILE.
074100     MOVE 'N'                     TO END-OF-FILE-SW.
074200     READ PROJECTED-EXTRACT-FILE INTO HEADER-LINE
074300         AT END SET END-OF-FILE   TO TRUE.
074400     IF NOT END-OF-FILE
074500         READ PROJECTED-EXTRACT-FILE INTO HEADER-LINE
074600             AT END SET END-OF-FILE TO TRUE
074700     END-IF.
074800     PERFORM 5310-PRINT-ONE-PROJECTED-ROW UNTIL END-OF-FILE.
074900     CLOSE PROJECTED-EXTRACT-FILE.
075000***************************************************************
075100 5310-PRINT-ONE-PROJECTED-ROW.
075200***************************************************************
075300*    08/10/26 MPK OMP-0601 -- RE-SCAN THE QUOTED EXTRACT LINE   *
075400*    AND BUILD FORMAT-PROJECTED-LINE INSTEAD OF PRINTING THE    *
075500*    RAW DELIMITED TEXT, SO THE FOUR COLUMNS PRINT AT THEIR     *
075600*    OWN FIXED WIDTH RATHER THAN TRUNCATING AT 133 BYTES.       *
075700     PERFORM 3060-SCAN-PROJECTED-LINE.
075800     MOVE RAW-FIELD-VALUE (1)     TO FORMAT-PRJ-NAME.
075900     MOVE RAW-FIELD-VALUE (2)     TO FORMAT-PRJ-ARTIST.
076000     MOVE RAW-FIELD-VALUE (3)     TO FORMAT-PRJ-ALBUM.
076100     MOVE RAW-FIELD-VALUE (4)     TO FORMAT-PRJ-REL-DATE.
076200     MOVE SPACE                   TO REPORT-LINE.
076300     MOVE FORMAT-PROJECTED-LINE   TO REPORT-LINE.
076400     WRITE REPORT-LINE.
076500     READ PROJECTED-EXTRACT-FILE INTO HEADER-LINE
076600         AT END SET END-OF-FILE   TO TRUE.
076700***************************************************************
076800 5400-PRINT-GROUP-SUMMARY.
076900***************************************************************
077000     MOVE SPACE                   TO REPORT-LINE.
077100     WRITE REPORT-LINE.
077200     MOVE 'ARTIST GROUP SUMMARY (SORTED)' TO REPORT-LINE.
077300     WRITE REPORT-LINE.
077400     PERFORM 5410-PRINT-ONE-GROUP-ROW
077500         VARYING ARTIST-GROUP-INDEX FROM 1 BY 1
077600         UNTIL ARTIST-GROUP-INDEX > WS-GROUP-PRINT-COUNT.
077700***************************************************************
077800 5410-PRINT-ONE-GROUP-ROW.
077900***************************************************************
078000     MOVE GRP-ARTIST (ARTIST-GROUP-INDEX) TO FORMAT-GRP-ARTIST.
078100     IF GRP-AVG-POP-IS-NULL (ARTIST-GROUP-INDEX)
078200         MOVE 0                   TO FORMAT-GRP-AVG-POP
078300     ELSE
078400         MOVE GRP-AVG-POP (ARTIST-GROUP-INDEX) TO FORMAT-GRP-AVG-POP
078500     END-IF.
078600     IF GRP-AVG-DANCE-IS-NULL (ARTIST-GROUP-INDEX)
078700         MOVE 0                   TO FORMAT-GRP-AVG-DANCE
078800     ELSE
078900         MOVE GRP-AVG-DANCE (ARTIST-GROUP-INDEX)
079000                                  TO FORMAT-GRP-AVG-DANCE
079100     END-IF.
079200     MOVE SPACE                   TO REPORT-LINE.
079300     MOVE FORMAT-GROUP-LINE (1:133) TO REPORT-LINE.
079400     IF GRP-AVG-POP-IS-NULL (ARTIST-GROUP-INDEX)
079500         MOVE SPACE               TO REPORT-LINE (43:8)
079600         MOVE 'NULL'              TO REPORT-LINE (47:4)
079700     END-IF.
079800     IF GRP-AVG-DANCE-IS-NULL (ARTIST-GROUP-INDEX)
079900         MOVE SPACE               TO REPORT-LINE (53:6)
080000         MOVE 'NULL'              TO REPORT-LINE (55:4)
080100     END-IF.
080200     WRITE REPORT-LINE.
080300***************************************************************
080400 5500-PRINT-FINAL-COUNTS.
080500***************************************************************
080600     MOVE SPACE                   TO REPORT-LINE.
080700     WRITE REPORT-LINE.
080800     MOVE WS-TOTAL-RAW-ROWS       TO RPT-FIN-RAW.
080900     MOVE WS-FILTERED-ROWS        TO RPT-FIN-FILTERED.
081000     MOVE WS-GROUP-PRINT-COUNT    TO RPT-FIN-GROUPCNT.
081100     MOVE RPT-FINAL-COUNTS-LINE   TO REPORT-LINE.
081200     WRITE REPORT-LINE.
081300***************************************************************
081400 8000-READ-SUBSET-TRACK-FILE.
081500***************************************************************
081600     READ SUBSET-TRACK-FILE
081700         AT END
081800             SET END-OF-FILE      TO TRUE.
081900***************************************************************
082000 9000-CLOSE-FILES.
082100***************************************************************
082200     CLOSE SUBSET-TRACK-FILE.
082300     CLOSE REPORT-FILE.
