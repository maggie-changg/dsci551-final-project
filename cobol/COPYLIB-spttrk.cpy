000100***************************************************************
000200* MEMBER:  SPTTRK                                              *
000300* DESC:    TYPED, IN-STORAGE LAYOUT OF ONE SPOTIFY TRACK ROW    *
000400*          AFTER THE SUBSETTER HAS CUT IT DOWN TO THE ELEVEN   *
000500*          ANALYSIS COLUMNS.  USED BY SUBSPOT (BUILDING IT)    *
000600*          AND BY SPTQRY (READING IT BACK FOR FILTER/GROUP).   *
000700*          THE SUBSET FILE ITSELF STAYS A DELIMITED LINE-      *
000800*          SEQUENTIAL FILE -- THIS 01 IS THE PARSED FORM.      *
000900*                                                               *
001000* MAINTENANCE LOG                                               *
001100* DATE       INIT  TICKET     DESCRIPTION                       *
001200* ---------- ----  ---------  ------------------------------    *
001300* 03/14/91   RTC   OMP-0114   ORIGINAL COPYBOOK.                 *
001400* 08/09/98   RTC   OMP-0398   ADDED NULL-INDICATOR 88S FOR Y2K   *
001500*                             DATE-PARSE REWORK.                 *
001600***************************************************************SPT001
001700 01  TRACK-RECORD.                                              SPT002
001800     05  TRK-NAME                    PIC X(60).                 SPT003
001900     05  TRK-ARTIST                  PIC X(40).                 SPT004
002000     05  TRK-POPULARITY              PIC 9(03).                 SPT005
002100     05  TRK-POPULARITY-NULL-SW      PIC X(01) VALUE 'N'.       SPT006
002200         88  TRK-POPULARITY-IS-NULL            VALUE 'Y'.       SPT007
002300         88  TRK-POPULARITY-IS-KNOWN           VALUE 'N'.       SPT008
002400     05  TRK-ALBUM-NAME              PIC X(60).                 SPT009
002500     05  TRK-REL-DATE                PIC X(10).                 SPT010
002600     05  TRK-REL-DATE-YEAR           PIC 9(04).                 SPT011
002700     05  TRK-REL-DATE-MONTH          PIC 9(02).                 SPT012
002800     05  TRK-REL-DATE-PARSED-SW      PIC X(01) VALUE 'N'.       SPT013
002900         88  TRK-REL-DATE-IS-PARSED            VALUE 'Y'.       SPT014
003000     05  TRK-GENRE                   PIC X(20).                 SPT015
003100     05  TRK-SUBGENRE                PIC X(30).                 SPT016
003200     05  TRK-DANCE                   PIC 9V9(4).                SPT017
003300     05  TRK-DANCE-NULL-SW           PIC X(01) VALUE 'N'.       SPT018
003400         88  TRK-DANCE-IS-NULL                 VALUE 'Y'.       SPT019
003500         88  TRK-DANCE-IS-KNOWN                VALUE 'N'.       SPT020
003600     05  TRK-ENERGY                  PIC 9V9(4).                SPT021
003700     05  TRK-ENERGY-NULL-SW          PIC X(01) VALUE 'N'.       SPT022
003800         88  TRK-ENERGY-IS-NULL                VALUE 'Y'.       SPT023
003900         88  TRK-ENERGY-IS-KNOWN               VALUE 'N'.       SPT024
004000     05  TRK-TEMPO                   PIC 9(03)V9(03).           SPT025
004100     05  TRK-TEMPO-NULL-SW           PIC X(01) VALUE 'N'.       SPT026
004200         88  TRK-TEMPO-IS-NULL                 VALUE 'Y'.       SPT027
004300         88  TRK-TEMPO-IS-KNOWN                VALUE 'N'.       SPT028
004400     05  TRK-LIVENESS                PIC 9V9(4).                SPT029
004500     05  TRK-LIVENESS-NULL-SW        PIC X(01) VALUE 'N'.       SPT030
004600         88  TRK-LIVENESS-IS-NULL              VALUE 'Y'.       SPT031
004700         88  TRK-LIVENESS-IS-KNOWN             VALUE 'N'.       SPT032
004800     05  FILLER                      PIC X(09).                 SPT033
