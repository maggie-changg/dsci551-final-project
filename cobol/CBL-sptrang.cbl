000100***************************************************************
000200* PROGRAM NAME:    SPTRANG                                     *
000300* ORIGINAL AUTHOR: EDWIN ACKERMAN                              *
000400*                                                               *
000500* REMARKS.  CALLED SUBPROGRAM FOR THE TRACK QUERY PASS.  TWO    *
000600*   REQUESTS, SELECTED BY SPTRANG-REQUEST-CODE:                 *
000700*     PARSECRT -- RESOLVE THE NINE RAW-TEXT SELECTION CRITERIA  *
000800*                 (POPULARITY/GENRE/SUBGENRE/DANCE/ENERGY/      *
000900*                 TEMPO/LIVENESS/MONTH/YEAR) PLUS THE SORT      *
001000*                 CHOICE INTO THE RESOLVED-CRITERIA GROUP.      *
001100*     TESTPRED -- TEST ONE TRACK-RECORD AGAINST THE RESOLVED    *
001200*                 CRITERIA (AND OF ALL ACTIVE CONSTRAINTS) AND  *
001300*                 SET SPTRANG-RESULT-SW.                        *
001400*   CALLED ONCE FOR PARSECRT AND ONCE PER RECORD FOR TESTPRED   *
001500*   BY CBL-SPTQRY, THE SAME WAY UNEMQUE ONCE CALLED UNEMREAD.   *
001600*                                                               *
001700* MAINTENANCE LOG                                               *
001800* DATE       INIT  TICKET     DESCRIPTION                       *
001900* ---------- ----  ---------  ------------------------------    *
002000* 05/05/92   EDA   OMP-0128   ORIGINAL PROGRAM (VSAM CLAIM       *
002100*                             LOOKUP WORKER, CALLED BY UNEMQUE). *
002200* 08/09/98   EDA   OMP-0399   YEAR-2000 REVIEW -- NO CHANGE      *
002300*                             REQUIRED.                         *
002400* 11/15/99   RTC   OMP-0455   RECAST AS THE TRACK-QUERY RANGE   *
002500*                             AND CRITERIA-PARSING WORKER; VSAM *
002600*                             LOOKUP LOGIC REMOVED ENTIRELY.     *
002700* 03/09/01   RTC   OMP-0533   MONTH LABEL PARSING NOW ACCEPTS    *
002800*                             "SEPT" AS WELL AS "SEP".           *
002900* 08/10/26   MPK   OMP-0601   AUDIT FINDING -- FUNCTION TRIM AND *
003000*                             FUNCTION LENGTH ARE NOT PART OF    *
003100*                             THIS SHOP'S DIALECT.  ALL TRIMMING *
003200*                             NOW GOES THROUGH A SCRATCH-AREA    *
003300*                             CHARACTER TABLE AND A FORWARD/     *
003400*                             BACKWARD BLANK SCAN, THE SAME WAY  *
003500*                             CBL-CLNSPOT SCANS A FIELD.         *
003600* 08/10/26   MPK   OMP-0601   SECOND AUDIT PASS -- THIS PROGRAM  *
003700*                             HAD NO 77-LEVEL ITEMS ANYWHERE,    *
003800*                             AGAINST SHOP STANDARDS.  RECAST    *
003900*                             THE HYPHEN AND TEXT-LENGTH SCAN    *
004000*                             COUNTERS AT 77-LEVEL, MOVED AHEAD  *
004100*                             OF THE SECTION'S FIRST 01-LEVEL    *
004200*                             ENTRY.                             *
004300***************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.     SPTRANG.
004600 AUTHOR.         EDWIN ACKERMAN.
004700 INSTALLATION.   OMP MUSIC LIBRARY SERVICES.
004800 DATE-WRITTEN.   05/05/1992.
004900 DATE-COMPILED.
005000 SECURITY.       NON-CONFIDENTIAL.
005100***************************************************************
005200 ENVIRONMENT DIVISION.
005300***************************************************************
005400 CONFIGURATION SECTION.
005500***************************************************************
005600 SOURCE-COMPUTER. IBM-3096.
005700 OBJECT-COMPUTER. IBM-3096.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS MONTH-DASH-CHAR IS '-'.
006100***************************************************************
006200 DATA DIVISION.
006300***************************************************************
006400 WORKING-STORAGE SECTION.
006500***************************************************************
006600*    08/10/26 AUDIT ADD -- SHOP STANDARDS CALL FOR AT LEAST ONE  *
006700*    77-LEVEL ITEM PER PROGRAM.  THESE TWO LONE SCAN COUNTERS    *
006800*    ARE RECAST AT 77-LEVEL AND MOVED HERE, AHEAD OF EVERY       *
006900*    01-LEVEL ENTRY IN THE SECTION AS THE COMPILER REQUIRES.     *
007000***************************************************************
007100 77  WS-HYPHEN-COUNT              PIC S9(03) USAGE COMP.
007200 77  WS-TEXT-LEN                  PIC S9(03) USAGE COMP.
007300***************************************************************
007400 01  WS-RANGE-TEXT                    PIC X(20).
007500 01  WS-RANGE-UPPER                   PIC X(20).
007600 01  WS-RANGE-LOW-TEXT                PIC X(20).
007700 01  WS-RANGE-HIGH-TEXT               PIC X(20).
007800 01  WS-RANGE-LOW                     PIC 9(03)V9(04).
007900 01  WS-RANGE-HIGH                    PIC 9(03)V9(04).
008000 01  WS-RANGE-ACTIVE-SW               PIC X(01) VALUE 'N'.
008100     88  WS-RANGE-IS-ACTIVE                    VALUE 'Y'.
008200***************************************************************
008300 01  WS-MONTH-TEXT                    PIC X(20).
008400 01  WS-MONTH-UPPER                   PIC X(20).
008500 01  WS-PAREN-OPEN-COUNT          PIC S9(03) USAGE COMP.
008600 01  WS-PAREN-CLOSE-COUNT         PIC S9(03) USAGE COMP.
008700 01  WS-PAREN-DIGIT-TEXT              PIC X(20).
008800***************************************************************
008900*    GENERIC TRIM SCRATCH AREA -- 08/10/26 AUDIT ADD.  EVERY     *
009000*    FIELD THAT USED TO GO THROUGH FUNCTION TRIM OR FUNCTION     *
009100*    LENGTH IS FIRST MOVED IN HERE, THEN BOUNDED BY A FORWARD    *
009200*    SCAN FOR THE FIRST NON-BLANK AND A BACKWARD SCAN FOR THE    *
009300*    LAST NON-BLANK, THE SAME TWO-SCAN TECHNIQUE CBL-CLNSPOT     *
009400*    AND CBL-SPTQRY USE ON THEIR OWN FIELDS.  40 BYTES COVERS    *
009500*    THE WIDEST CANDIDATE, SC-SUBGENRE-TEXT/TRK-SUBGENRE AT 30.  *
009600***************************************************************
009700 01  WS-TRIM-SCRATCH                  PIC X(40).
009800 01  WS-TRIM-SCRATCH-CHARS REDEFINES WS-TRIM-SCRATCH.
009900     05  WS-TRIM-SCRATCH-CHAR         PIC X(01) OCCURS 40 TIMES.
010000 01  WS-TRIM-START                PIC S9(03) USAGE COMP.
010100 01  WS-TRIM-END                  PIC S9(03) USAGE COMP.
010200 01  WS-TRIM-LEN                  PIC S9(03) USAGE COMP.
010300 01  WS-TRIM-NDX                  PIC S9(03) USAGE COMP.
010400 01  WS-COMPARE-UPPER-1               PIC X(40).
010500 01  WS-COMPARE-UPPER-2               PIC X(40).
010600***************************************************************
010700*    MONTH NAME LOOKUP TABLES, BUILT BY REDEFINES OVER A        *
010800*    LITERAL VALUE STRING -- SAME TRICK THE STATE-TABLE IN      *
010900*    CBL-COV19USA USES FOR ITS 50-STATE LIST.                   *
011000***************************************************************
011100 01  WS-MONTH-FULL-NAME-INIT-AREA.
011200     05  FILLER               PIC X(09) VALUE 'JANUARY  '.
011300     05  FILLER               PIC X(09) VALUE 'FEBRUARY '.
011400     05  FILLER               PIC X(09) VALUE 'MARCH    '.
011500     05  FILLER               PIC X(09) VALUE 'APRIL    '.
011600     05  FILLER               PIC X(09) VALUE 'MAY      '.
011700     05  FILLER               PIC X(09) VALUE 'JUNE     '.
011800     05  FILLER               PIC X(09) VALUE 'JULY     '.
011900     05  FILLER               PIC X(09) VALUE 'AUGUST   '.
012000     05  FILLER               PIC X(09) VALUE 'SEPTEMBER'.
012100     05  FILLER               PIC X(09) VALUE 'OCTOBER  '.
012200     05  FILLER               PIC X(09) VALUE 'NOVEMBER '.
012300     05  FILLER               PIC X(09) VALUE 'DECEMBER '.
012400 01  WS-MONTH-FULL-NAME-TABLE REDEFINES WS-MONTH-FULL-NAME-INIT-AREA.
012500     05  WS-MONTH-FULL-NAME-ENTRY OCCURS 12 TIMES
012600             INDEXED BY WS-MONTH-FULL-NDX
012700                             PIC X(09).
012800***************************************************************
012900 01  WS-MONTH-ABBR-NAME-INIT-AREA.
013000     05  FILLER               PIC X(04) VALUE 'JAN '.
013100     05  FILLER               PIC X(04) VALUE 'FEB '.
013200     05  FILLER               PIC X(04) VALUE 'MAR '.
013300     05  FILLER               PIC X(04) VALUE 'APR '.
013400     05  FILLER               PIC X(04) VALUE 'MAY '.
013500     05  FILLER               PIC X(04) VALUE 'JUN '.
013600     05  FILLER               PIC X(04) VALUE 'JUL '.
013700     05  FILLER               PIC X(04) VALUE 'AUG '.
013800     05  FILLER               PIC X(04) VALUE 'SEP '.
013900     05  FILLER               PIC X(04) VALUE 'OCT '.
014000     05  FILLER               PIC X(04) VALUE 'NOV '.
014100     05  FILLER               PIC X(04) VALUE 'DEC '.
014200 01  WS-MONTH-ABBR-NAME-TABLE REDEFINES WS-MONTH-ABBR-NAME-INIT-AREA.
014300     05  WS-MONTH-ABBR-NAME-ENTRY OCCURS 12 TIMES
014400             INDEXED BY WS-MONTH-ABBR-NDX
014500                             PIC X(04).
014600***************************************************************
014700 01  WS-DATE-SCRATCH                  PIC X(10).
014800 01  WS-DATE-SCRATCH-CHARS REDEFINES WS-DATE-SCRATCH.
014900     05  WS-DATE-SCRATCH-CHAR         PIC X(01) OCCURS 10 TIMES.
015000 01  WS-DATE-YEAR-TEXT                PIC X(04).
015100 01  WS-DATE-MONTH-TEXT               PIC X(02).
015200***************************************************************
015300 01  WS-PREDICATE-PASS-SW             PIC X(01) VALUE 'Y'.
015400     88  WS-PREDICATE-PASSES                    VALUE 'Y'.
015500***************************************************************
015600 LINKAGE SECTION.
015700***************************************************************
015800 COPY SPTCRT.
015900 COPY SPTTRK.
016000***************************************************************
016100 PROCEDURE DIVISION USING SELECTION-CRITERIA-RECORD,
016200     SPTRANG-CONTROL, TRACK-RECORD.
016300***************************************************************
016400 0000-MAIN-ROUTINE.
016500***************************************************************
016600     EVALUATE TRUE
016700         WHEN SPTRANG-PARSE-CRITERIA
016800             PERFORM 1000-PARSE-ALL-CRITERIA
016900         WHEN SPTRANG-TEST-PREDICATE
017000             PERFORM 2000-TEST-RECORD-PREDICATE
017100     END-EVALUATE.
017200     GOBACK.
017300***************************************************************
017400 1000-PARSE-ALL-CRITERIA.
017500***************************************************************
017600     MOVE SC-POP-RANGE-TEXT       TO WS-RANGE-TEXT.
017700     PERFORM 1100-PARSE-RANGE-GENERIC.
017800     MOVE WS-RANGE-LOW            TO SC-POP-LOW.
017900     MOVE WS-RANGE-HIGH           TO SC-POP-HIGH.
018000     MOVE WS-RANGE-ACTIVE-SW      TO SC-POP-ACTIVE-SW.
018100*
018200     MOVE SC-DANCE-RANGE-TEXT     TO WS-RANGE-TEXT.
018300     PERFORM 1100-PARSE-RANGE-GENERIC.
018400     MOVE WS-RANGE-LOW            TO SC-DANCE-LOW.
018500     MOVE WS-RANGE-HIGH           TO SC-DANCE-HIGH.
018600     MOVE WS-RANGE-ACTIVE-SW      TO SC-DANCE-ACTIVE-SW.
018700*
018800     MOVE SC-ENERGY-RANGE-TEXT    TO WS-RANGE-TEXT.
018900     PERFORM 1100-PARSE-RANGE-GENERIC.
019000     MOVE WS-RANGE-LOW            TO SC-ENERGY-LOW.
019100     MOVE WS-RANGE-HIGH           TO SC-ENERGY-HIGH.
019200     MOVE WS-RANGE-ACTIVE-SW      TO SC-ENERGY-ACTIVE-SW.
019300*
019400     MOVE SC-TEMPO-RANGE-TEXT     TO WS-RANGE-TEXT.
019500     PERFORM 1100-PARSE-RANGE-GENERIC.
019600     MOVE WS-RANGE-LOW            TO SC-TEMPO-LOW.
019700     MOVE WS-RANGE-HIGH           TO SC-TEMPO-HIGH.
019800     MOVE WS-RANGE-ACTIVE-SW      TO SC-TEMPO-ACTIVE-SW.
019900*
020000     MOVE SC-LIVENESS-RANGE-TEXT  TO WS-RANGE-TEXT.
020100     PERFORM 1100-PARSE-RANGE-GENERIC.
020200     MOVE WS-RANGE-LOW            TO SC-LIVENESS-LOW.
020300     MOVE WS-RANGE-HIGH           TO SC-LIVENESS-HIGH.
020400     MOVE WS-RANGE-ACTIVE-SW      TO SC-LIVENESS-ACTIVE-SW.
020500*
020600     PERFORM 1200-PARSE-GENRE-SUBGENRE.
020700     PERFORM 1300-PARSE-MONTH-CRITERION.
020800     PERFORM 1400-PARSE-YEAR-CRITERION.
020900     PERFORM 1500-PARSE-SORT-CHOICE.
021000***************************************************************
021100 1050-COMPUTE-TRIM-BOUNDS.
021200***************************************************************
021300*    08/10/26 AUDIT ADD.  BOUNDS WS-TRIM-SCRATCH TO ITS FIRST   *
021400*    AND LAST NON-BLANK POSITIONS.  WS-TRIM-LEN COMES BACK 0    *
021500*    WHEN THE SCRATCH AREA IS ALL SPACES.                       *
021600     MOVE 0                       TO WS-TRIM-START WS-TRIM-END
021700                                     WS-TRIM-LEN.
021800     PERFORM 1051-FIND-TRIM-START
021900         VARYING WS-TRIM-NDX FROM 1 BY 1
022000         UNTIL WS-TRIM-NDX > 40
022100             OR WS-TRIM-START NOT = 0.
022200     IF WS-TRIM-START NOT = 0
022300         PERFORM 1052-FIND-TRIM-END
022400             VARYING WS-TRIM-NDX FROM 40 BY -1
022500             UNTIL WS-TRIM-NDX < WS-TRIM-START
022600                 OR WS-TRIM-END NOT = 0
022700         COMPUTE WS-TRIM-LEN = WS-TRIM-END - WS-TRIM-START + 1
022800     END-IF.
022900***************************************************************
023000 1051-FIND-TRIM-START.
023100***************************************************************
023200     IF WS-TRIM-SCRATCH-CHAR (WS-TRIM-NDX) NOT = SPACE
023300         MOVE WS-TRIM-NDX         TO WS-TRIM-START.
023400***************************************************************
023500 1052-FIND-TRIM-END.
023600***************************************************************
023700     IF WS-TRIM-SCRATCH-CHAR (WS-TRIM-NDX) NOT = SPACE
023800         MOVE WS-TRIM-NDX         TO WS-TRIM-END.
023900***************************************************************
024000 1100-PARSE-RANGE-GENERIC.
024100***************************************************************
024200*    RANGE TEXT "A-B" -> BOUNDS (LOW, HIGH).  "ANY", BLANK,
024300*    UNPARSABLE TEXT, OR HIGH LESS THAN LOW -> NO CONSTRAINT.
024400     MOVE 0                       TO WS-RANGE-LOW WS-RANGE-HIGH.
024500     MOVE 'N'                     TO WS-RANGE-ACTIVE-SW.
024600     MOVE WS-RANGE-TEXT           TO WS-TRIM-SCRATCH.
024700     PERFORM 1050-COMPUTE-TRIM-BOUNDS.
024800     MOVE SPACE                   TO WS-RANGE-UPPER.
024900     IF WS-TRIM-LEN > 0
025000         MOVE FUNCTION UPPER-CASE (WS-TRIM-SCRATCH
025100             (WS-TRIM-START:WS-TRIM-LEN)) TO WS-RANGE-UPPER
025200     END-IF.
025300     IF WS-RANGE-UPPER = SPACE OR WS-RANGE-UPPER = 'ANY'
025400         GO TO 1100-EXIT.
025500     MOVE WS-RANGE-UPPER          TO WS-TRIM-SCRATCH.
025600     PERFORM 1050-COMPUTE-TRIM-BOUNDS.
025700     MOVE WS-TRIM-LEN             TO WS-TEXT-LEN.
025800     MOVE 0                       TO WS-HYPHEN-COUNT.
025900     INSPECT WS-RANGE-UPPER (1:WS-TEXT-LEN)
026000         TALLYING WS-HYPHEN-COUNT FOR CHARACTERS BEFORE INITIAL '-'.
026100     IF WS-HYPHEN-COUNT = 0 OR WS-HYPHEN-COUNT >= WS-TEXT-LEN
026200         GO TO 1100-EXIT.
026300     MOVE SPACE                   TO WS-RANGE-LOW-TEXT
026400                                     WS-RANGE-HIGH-TEXT.
026500     MOVE WS-RANGE-UPPER (1:WS-HYPHEN-COUNT)  TO WS-RANGE-LOW-TEXT.
026600     MOVE WS-RANGE-UPPER (WS-HYPHEN-COUNT + 2:)
026700                                  TO WS-RANGE-HIGH-TEXT.
026800     MOVE WS-RANGE-LOW-TEXT       TO WS-TRIM-SCRATCH.
026900     PERFORM 1050-COMPUTE-TRIM-BOUNDS.
027000     IF WS-TRIM-LEN = 0
027100         GO TO 1100-EXIT.
027200     IF WS-TRIM-SCRATCH (WS-TRIM-START:WS-TRIM-LEN) IS NOT NUMERIC
027300         GO TO 1100-EXIT.
027400     MOVE WS-RANGE-HIGH-TEXT      TO WS-TRIM-SCRATCH.
027500     PERFORM 1050-COMPUTE-TRIM-BOUNDS.
027600     IF WS-TRIM-LEN = 0
027700         GO TO 1100-EXIT.
027800     IF WS-TRIM-SCRATCH (WS-TRIM-START:WS-TRIM-LEN) IS NOT NUMERIC
027900         GO TO 1100-EXIT.
028000     COMPUTE WS-RANGE-LOW  = FUNCTION NUMVAL-C (WS-RANGE-LOW-TEXT).
028100     COMPUTE WS-RANGE-HIGH = FUNCTION NUMVAL-C (WS-RANGE-HIGH-TEXT).
028200     IF WS-RANGE-HIGH < WS-RANGE-LOW
028300         MOVE 0                   TO WS-RANGE-LOW WS-RANGE-HIGH
028400         GO TO 1100-EXIT.
028500     MOVE 'Y'                     TO WS-RANGE-ACTIVE-SW.
028600 1100-EXIT.
028700     EXIT.
028800***************************************************************
028900 1200-PARSE-GENRE-SUBGENRE.
029000***************************************************************
029100     MOVE SC-GENRE-TEXT           TO WS-TRIM-SCRATCH.
029200     PERFORM 1050-COMPUTE-TRIM-BOUNDS.
029300     IF SC-GENRE-TEXT = SPACE
029400         MOVE 'N'                 TO SC-GENRE-ACTIVE-SW
029500     ELSE
029600         IF FUNCTION UPPER-CASE (WS-TRIM-SCRATCH
029700             (WS-TRIM-START:WS-TRIM-LEN)) = 'ANY'
029800             MOVE 'N'             TO SC-GENRE-ACTIVE-SW
029900         ELSE
030000             MOVE 'Y'             TO SC-GENRE-ACTIVE-SW
030100         END-IF
030200     END-IF.
030300     MOVE SC-SUBGENRE-TEXT        TO WS-TRIM-SCRATCH.
030400     PERFORM 1050-COMPUTE-TRIM-BOUNDS.
030500     IF SC-SUBGENRE-TEXT = SPACE
030600         MOVE 'N'                 TO SC-SUBGENRE-ACTIVE-SW
030700     ELSE
030800         IF FUNCTION UPPER-CASE (WS-TRIM-SCRATCH
030900             (WS-TRIM-START:WS-TRIM-LEN)) = 'ANY'
031000             MOVE 'N'             TO SC-SUBGENRE-ACTIVE-SW
031100         ELSE
031200             MOVE 'Y'             TO SC-SUBGENRE-ACTIVE-SW
031300         END-IF
031400     END-IF.
031500***************************************************************
031600 1300-PARSE-MONTH-CRITERION.
031700***************************************************************
031800     MOVE 0                       TO SC-MONTH-VALUE.
031900     MOVE 'N'                     TO SC-MONTH-ACTIVE-SW.
032000     MOVE SC-MONTH-TEXT           TO WS-MONTH-TEXT.
032100     MOVE WS-MONTH-TEXT           TO WS-TRIM-SCRATCH.
032200     PERFORM 1050-COMPUTE-TRIM-BOUNDS.
032300     MOVE SPACE                   TO WS-MONTH-UPPER.
032400     IF WS-TRIM-LEN > 0
032500         MOVE FUNCTION UPPER-CASE (WS-TRIM-SCRATCH
032600             (WS-TRIM-START:WS-TRIM-LEN)) TO WS-MONTH-UPPER
032700     END-IF.
032800     IF WS-MONTH-UPPER = SPACE OR WS-MONTH-UPPER = 'ANY'
032900         GO TO 1300-EXIT.
033000     MOVE WS-MONTH-UPPER          TO WS-TRIM-SCRATCH.
033100     PERFORM 1050-COMPUTE-TRIM-BOUNDS.
033200     IF WS-TRIM-LEN > 0 AND WS-TRIM-LEN <= 2
033300         AND WS-TRIM-SCRATCH (WS-TRIM-START:WS-TRIM-LEN) IS NUMERIC
033400         COMPUTE SC-MONTH-VALUE =
033500             FUNCTION NUMVAL-C (WS-TRIM-SCRATCH
033600                 (WS-TRIM-START:WS-TRIM-LEN))
033700         IF SC-MONTH-VALUE >= 1 AND SC-MONTH-VALUE <= 12
033800             SET SC-MONTH-ACTIVE TO TRUE
033900         ELSE
034000             MOVE 0               TO SC-MONTH-VALUE
034100         END-IF
034200         GO TO 1300-EXIT.
034300*    A LABEL ENDING "(N)" -- USE THE NUMBER INSIDE THE PARENS.
034400     MOVE 0                       TO WS-PAREN-OPEN-COUNT
034500                                     WS-PAREN-CLOSE-COUNT.
034600     INSPECT WS-MONTH-UPPER TALLYING WS-PAREN-OPEN-COUNT
034700         FOR CHARACTERS BEFORE INITIAL '('.
034800     INSPECT WS-MONTH-UPPER TALLYING WS-PAREN-CLOSE-COUNT
034900         FOR CHARACTERS BEFORE INITIAL ')'.
035000     IF WS-PAREN-OPEN-COUNT < 20 AND WS-PAREN-CLOSE-COUNT < 20
035100         AND WS-PAREN-CLOSE-COUNT > WS-PAREN-OPEN-COUNT + 1
035200         MOVE SPACE               TO WS-PAREN-DIGIT-TEXT
035300         MOVE WS-MONTH-UPPER (WS-PAREN-OPEN-COUNT + 2 :
035400             WS-PAREN-CLOSE-COUNT - WS-PAREN-OPEN-COUNT - 1)
035500                                  TO WS-PAREN-DIGIT-TEXT
035600         MOVE WS-PAREN-DIGIT-TEXT TO WS-TRIM-SCRATCH
035700         PERFORM 1050-COMPUTE-TRIM-BOUNDS
035800         IF WS-TRIM-LEN > 0
035900             AND WS-TRIM-SCRATCH (WS-TRIM-START:WS-TRIM-LEN)
036000                 IS NUMERIC
036100             COMPUTE SC-MONTH-VALUE =
036200                 FUNCTION NUMVAL-C (WS-TRIM-SCRATCH
036300                     (WS-TRIM-START:WS-TRIM-LEN))
036400             IF SC-MONTH-VALUE >= 1 AND SC-MONTH-VALUE <= 12
036500                 SET SC-MONTH-ACTIVE TO TRUE
036600             ELSE
036700                 MOVE 0           TO SC-MONTH-VALUE
036800             END-IF
036900         END-IF
037000         GO TO 1300-EXIT.
037100*    "SEPT" IS THE ONE ABBREVIATION LONGER THAN THREE LETTERS.
037200     IF WS-MONTH-UPPER = 'SEPT'
037300         MOVE 9                   TO SC-MONTH-VALUE
037400         SET SC-MONTH-ACTIVE      TO TRUE
037500         GO TO 1300-EXIT.
037600     SEARCH WS-MONTH-ABBR-NAME-ENTRY VARYING WS-MONTH-ABBR-NDX
037700         AT END
037800             CONTINUE
037900         WHEN WS-MONTH-ABBR-NAME-ENTRY (WS-MONTH-ABBR-NDX) =
038000             WS-MONTH-UPPER
038100             COMPUTE SC-MONTH-VALUE = WS-MONTH-ABBR-NDX
038200             SET SC-MONTH-ACTIVE  TO TRUE
038300             GO TO 1300-EXIT
038400     END-SEARCH.
038500     SEARCH WS-MONTH-FULL-NAME-ENTRY VARYING WS-MONTH-FULL-NDX
038600         AT END
038700             CONTINUE
038800         WHEN WS-MONTH-FULL-NAME-ENTRY (WS-MONTH-FULL-NDX) =
038900             WS-MONTH-UPPER
039000             COMPUTE SC-MONTH-VALUE = WS-MONTH-FULL-NDX
039100             SET SC-MONTH-ACTIVE  TO TRUE
039200             GO TO 1300-EXIT
039300     END-SEARCH.
039400 1300-EXIT.
039500     EXIT.
039600***************************************************************
039700 1400-PARSE-YEAR-CRITERION.
039800***************************************************************
039900     MOVE 0                       TO SC-YEAR-VALUE.
040000     MOVE 'N'                     TO SC-YEAR-ACTIVE-SW.
040100     MOVE SC-YEAR-TEXT            TO WS-TRIM-SCRATCH.
040200     PERFORM 1050-COMPUTE-TRIM-BOUNDS.
040300     IF WS-TRIM-LEN = 4
040400         AND WS-TRIM-SCRATCH (WS-TRIM-START:WS-TRIM-LEN) IS NUMERIC
040500         COMPUTE SC-YEAR-VALUE =
040600             FUNCTION NUMVAL-C (WS-TRIM-SCRATCH
040700                 (WS-TRIM-START:WS-TRIM-LEN))
040800         SET SC-YEAR-ACTIVE       TO TRUE
040900     END-IF.
041000***************************************************************
041100 1500-PARSE-SORT-CHOICE.
041200***************************************************************
041300     MOVE SC-SORT-CHOICE-TEXT     TO WS-TRIM-SCRATCH.
041400     PERFORM 1050-COMPUTE-TRIM-BOUNDS.
041500     MOVE SPACE                   TO WS-MONTH-UPPER.
041600     IF WS-TRIM-LEN > 0
041700         MOVE FUNCTION UPPER-CASE (WS-TRIM-SCRATCH
041800             (WS-TRIM-START:WS-TRIM-LEN)) TO WS-MONTH-UPPER
041900     END-IF.
042000     EVALUATE WS-MONTH-UPPER
042100         WHEN 'POPULARITY'
042200             SET SC-SORT-BY-POPULARITY   TO TRUE
042300         WHEN 'DANCEABILITY'
042400             SET SC-SORT-BY-DANCEABILITY TO TRUE
042500         WHEN OTHER
042600             SET SC-SORT-NONE            TO TRUE
042700     END-EVALUATE.
042800***************************************************************
042900 2000-TEST-RECORD-PREDICATE.
043000***************************************************************
043100     MOVE 'Y'                     TO WS-PREDICATE-PASS-SW.
043200     PERFORM 2100-TEST-POPULARITY.
043300     IF WS-PREDICATE-PASSES PERFORM 2200-TEST-GENRE.
043400     IF WS-PREDICATE-PASSES PERFORM 2300-TEST-SUBGENRE.
043500     IF WS-PREDICATE-PASSES PERFORM 2400-TEST-DANCEABILITY.
043600     IF WS-PREDICATE-PASSES PERFORM 2500-TEST-ENERGY.
043700     IF WS-PREDICATE-PASSES PERFORM 2600-TEST-TEMPO.
043800     IF WS-PREDICATE-PASSES PERFORM 2700-TEST-LIVENESS.
043900     IF WS-PREDICATE-PASSES PERFORM 2800-PARSE-RELEASE-DATE.
044000     IF WS-PREDICATE-PASSES PERFORM 2900-TEST-MONTH-YEAR.
044100     IF WS-PREDICATE-PASSES
044200         SET SPTRANG-RECORD-PASSES TO TRUE
044300     ELSE
044400         MOVE 'N'                 TO SPTRANG-RESULT-SW.
044500***************************************************************
044600 2100-TEST-POPULARITY.
044700***************************************************************
044800     IF NOT SC-POP-ACTIVE
044900         GO TO 2100-EXIT.
045000     IF TRK-POPULARITY-IS-NULL
045100         MOVE 'N'                 TO WS-PREDICATE-PASS-SW
045200         GO TO 2100-EXIT.
045300     IF SC-POP-HIGH = 100
045400         IF TRK-POPULARITY < SC-POP-LOW OR TRK-POPULARITY > SC-POP-HIGH
045500             MOVE 'N'             TO WS-PREDICATE-PASS-SW
045600         END-IF
045700     ELSE
045800         IF TRK-POPULARITY < SC-POP-LOW OR TRK-POPULARITY >= SC-POP-HIGH
045900             MOVE 'N'             TO WS-PREDICATE-PASS-SW
046000         END-IF
046100     END-IF.
046200 2100-EXIT.
046300     EXIT.
046400***************************************************************
046500 2200-TEST-GENRE.
046600***************************************************************
046700     IF SC-GENRE-ACTIVE
046800         MOVE TRK-GENRE           TO WS-TRIM-SCRATCH
046900         PERFORM 1050-COMPUTE-TRIM-BOUNDS
047000         MOVE SPACE               TO WS-COMPARE-UPPER-1
047100         IF WS-TRIM-LEN > 0
047200             MOVE FUNCTION UPPER-CASE (WS-TRIM-SCRATCH
047300                 (WS-TRIM-START:WS-TRIM-LEN))
047400                                  TO WS-COMPARE-UPPER-1
047500         END-IF
047600         MOVE SC-GENRE-TEXT       TO WS-TRIM-SCRATCH
047700         PERFORM 1050-COMPUTE-TRIM-BOUNDS
047800         MOVE SPACE               TO WS-COMPARE-UPPER-2
047900         IF WS-TRIM-LEN > 0
048000             MOVE FUNCTION UPPER-CASE (WS-TRIM-SCRATCH
048100                 (WS-TRIM-START:WS-TRIM-LEN))
048200                                  TO WS-COMPARE-UPPER-2
048300         END-IF
048400         IF WS-COMPARE-UPPER-1 NOT = WS-COMPARE-UPPER-2
048500             MOVE 'N'             TO WS-PREDICATE-PASS-SW
048600         END-IF
048700     END-IF.
048800***************************************************************
048900 2300-TEST-SUBGENRE.
049000***************************************************************
049100     IF SC-SUBGENRE-ACTIVE
049200         MOVE TRK-SUBGENRE        TO WS-TRIM-SCRATCH
049300         PERFORM 1050-COMPUTE-TRIM-BOUNDS
049400         MOVE SPACE               TO WS-COMPARE-UPPER-1
049500         IF WS-TRIM-LEN > 0
049600             MOVE FUNCTION UPPER-CASE (WS-TRIM-SCRATCH
049700                 (WS-TRIM-START:WS-TRIM-LEN))
049800                                  TO WS-COMPARE-UPPER-1
049900         END-IF
050000         MOVE SC-SUBGENRE-TEXT    TO WS-TRIM-SCRATCH
050100         PERFORM 1050-COMPUTE-TRIM-BOUNDS
050200         MOVE SPACE               TO WS-COMPARE-UPPER-2
050300         IF WS-TRIM-LEN > 0
050400             MOVE FUNCTION UPPER-CASE (WS-TRIM-SCRATCH
050500                 (WS-TRIM-START:WS-TRIM-LEN))
050600                                  TO WS-COMPARE-UPPER-2
050700         END-IF
050800         IF WS-COMPARE-UPPER-1 NOT = WS-COMPARE-UPPER-2
050900             MOVE 'N'             TO WS-PREDICATE-PASS-SW
051000         END-IF
051100     END-IF.
051200***************************************************************
051300 2400-TEST-DANCEABILITY.
051400***************************************************************
051500     IF NOT SC-DANCE-ACTIVE
051600         GO TO 2400-EXIT.
051700     IF TRK-DANCE-IS-NULL
051800         MOVE 'N'                 TO WS-PREDICATE-PASS-SW
051900         GO TO 2400-EXIT.
052000     IF SC-DANCE-HIGH = 1
052100         IF TRK-DANCE < SC-DANCE-LOW OR TRK-DANCE > SC-DANCE-HIGH
052200             MOVE 'N'             TO WS-PREDICATE-PASS-SW
052300         END-IF
052400     ELSE
052500         IF TRK-DANCE < SC-DANCE-LOW OR TRK-DANCE >= SC-DANCE-HIGH
052600             MOVE 'N'             TO WS-PREDICATE-PASS-SW
052700         END-IF
052800     END-IF.
052900 2400-EXIT.
053000     EXIT.
053100***************************************************************
053200 2500-TEST-ENERGY.
053300***************************************************************
053400     IF NOT SC-ENERGY-ACTIVE
053500         GO TO 2500-EXIT.
053600     IF TRK-ENERGY-IS-NULL
053700         MOVE 'N'                 TO WS-PREDICATE-PASS-SW
053800         GO TO 2500-EXIT.
053900     IF SC-ENERGY-HIGH = 1
054000         IF TRK-ENERGY < SC-ENERGY-LOW OR TRK-ENERGY > SC-ENERGY-HIGH
054100             MOVE 'N'             TO WS-PREDICATE-PASS-SW
054200         END-IF
054300     ELSE
054400         IF TRK-ENERGY < SC-ENERGY-LOW OR TRK-ENERGY >= SC-ENERGY-HIGH
054500             MOVE 'N'             TO WS-PREDICATE-PASS-SW
054600         END-IF
054700     END-IF.
054800 2500-EXIT.
054900     EXIT.
055000***************************************************************
055100 2600-TEST-TEMPO.
055200***************************************************************
055300*    TEMPO RANGE IS ALWAYS TOP-INCLUSIVE.
055400     IF NOT SC-TEMPO-ACTIVE
055500         GO TO 2600-EXIT.
055600     IF TRK-TEMPO-IS-NULL
055700         MOVE 'N'                 TO WS-PREDICATE-PASS-SW
055800         GO TO 2600-EXIT.
055900     IF TRK-TEMPO < SC-TEMPO-LOW OR TRK-TEMPO > SC-TEMPO-HIGH
056000         MOVE 'N'                 TO WS-PREDICATE-PASS-SW.
056100 2600-EXIT.
056200     EXIT.
056300***************************************************************
056400 2700-TEST-LIVENESS.
056500***************************************************************
056600     IF NOT SC-LIVENESS-ACTIVE
056700         GO TO 2700-EXIT.
056800     IF TRK-LIVENESS-IS-NULL
056900         MOVE 'N'                 TO WS-PREDICATE-PASS-SW
057000         GO TO 2700-EXIT.
057100     IF SC-LIVENESS-HIGH = 1
057200         IF TRK-LIVENESS < SC-LIVENESS-LOW OR
057300             TRK-LIVENESS > SC-LIVENESS-HIGH
057400             MOVE 'N'             TO WS-PREDICATE-PASS-SW
057500         END-IF
057600     ELSE
057700         IF TRK-LIVENESS < SC-LIVENESS-LOW OR
057800             TRK-LIVENESS >= SC-LIVENESS-HIGH
057900             MOVE 'N'             TO WS-PREDICATE-PASS-SW
058000         END-IF
058100     END-IF.
058200 2700-EXIT.
058300     EXIT.
058400***************************************************************
058500 2800-PARSE-RELEASE-DATE.
058600***************************************************************
058700*    A RELEASE DATE YIELDS YEAR/MONTH ONLY WHEN THE TEXT IS AT
058800*    LEAST 7 CHARACTERS WITH "-" AT POSITION 5 AND THE FIRST
058900*    TWO "-"-SEPARATED PARTS ARE NUMERIC ("YYYY-MM...").
059000     IF NOT SC-MONTH-ACTIVE AND NOT SC-YEAR-ACTIVE
059100         GO TO 2800-EXIT.
059200     MOVE SPACE                   TO TRK-REL-DATE-YEAR
059300     MOVE 'N'                     TO TRK-REL-DATE-PARSED-SW.
059400     MOVE 0                       TO TRK-REL-DATE-YEAR
059500                                     TRK-REL-DATE-MONTH.
059600     MOVE SPACE                   TO WS-DATE-SCRATCH.
059700     MOVE TRK-REL-DATE            TO WS-DATE-SCRATCH.
059800     MOVE WS-DATE-SCRATCH         TO WS-TRIM-SCRATCH.
059900     PERFORM 1050-COMPUTE-TRIM-BOUNDS.
060000     IF WS-TRIM-LEN < 7
060100         GO TO 2800-EXIT.
060200     IF WS-DATE-SCRATCH-CHAR (5) NOT = '-'
060300         GO TO 2800-EXIT.
060400     MOVE WS-DATE-SCRATCH (1:4)   TO WS-DATE-YEAR-TEXT.
060500     MOVE WS-DATE-SCRATCH (6:2)   TO WS-DATE-MONTH-TEXT.
060600     IF WS-DATE-YEAR-TEXT IS NOT NUMERIC
060700      OR WS-DATE-MONTH-TEXT IS NOT NUMERIC
060800         GO TO 2800-EXIT.
060900     MOVE WS-DATE-YEAR-TEXT       TO TRK-REL-DATE-YEAR.
061000     MOVE WS-DATE-MONTH-TEXT      TO TRK-REL-DATE-MONTH.
061100     SET TRK-REL-DATE-IS-PARSED   TO TRUE.
061200 2800-EXIT.
061300     EXIT.
061400***************************************************************
061500 2900-TEST-MONTH-YEAR.
061600***************************************************************
061700     IF SC-MONTH-ACTIVE OR SC-YEAR-ACTIVE
061800         IF NOT TRK-REL-DATE-IS-PARSED
061900             MOVE 'N'             TO WS-PREDICATE-PASS-SW
062000             GO TO 2900-EXIT
062100         END-IF
062200     END-IF.
062300     IF SC-MONTH-ACTIVE AND TRK-REL-DATE-MONTH NOT = SC-MONTH-VALUE
062400         MOVE 'N'                 TO WS-PREDICATE-PASS-SW.
062500     IF SC-YEAR-ACTIVE AND TRK-REL-DATE-YEAR NOT = SC-YEAR-VALUE
062600         MOVE 'N'                 TO WS-PREDICATE-PASS-SW.
062700 2900-EXIT.
062800     EXIT.
