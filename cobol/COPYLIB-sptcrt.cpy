000100***************************************************************
000200* MEMBER:  SPTCRT                                              *
000300* DESC:    SELECTION-CRITERIA-RECORD -- THE FIXED BATCH         *
000400*          PARAMETER RECORD THAT STANDS IN FOR THE ON-LINE      *
000500*          QUERY SCREEN.  RAW-TEXT FIELDS ARE STOCKED BY THE    *
000600*          0000 PARAGRAPH OF CBL-SPTQRY (TODAY, VIA ACCEPT OF   *
000700*          A PARAMETER CARD); SPTRANG-CONTROL IS THE CALL       *
000800*          INTERFACE SHARED WITH THE CBL-SPTRANG SUBPROGRAM.    *
000900*                                                               *
001000* MAINTENANCE LOG                                               *
001100* DATE       INIT  TICKET     DESCRIPTION                       *
001200* ---------- ----  ---------  ------------------------------    *
001300* 11/09/99   RTC   OMP-0455   ORIGINAL COPYBOOK.                 *
001400***************************************************************SPC001
001500 01  SELECTION-CRITERIA-RECORD.                                 SPC002
001600     05  SC-RAW-CRITERIA.                                       SPC003
001700         10  SC-POP-RANGE-TEXT       PIC X(20).                 SPC004
001800         10  SC-GENRE-TEXT           PIC X(20).                 SPC005
001900         10  SC-SUBGENRE-TEXT        PIC X(30).                 SPC006
002000         10  SC-DANCE-RANGE-TEXT     PIC X(20).                 SPC007
002100         10  SC-ENERGY-RANGE-TEXT    PIC X(20).                 SPC008
002200         10  SC-TEMPO-RANGE-TEXT     PIC X(20).                 SPC009
002300         10  SC-LIVENESS-RANGE-TEXT  PIC X(20).                 SPC010
002400         10  SC-MONTH-TEXT           PIC X(20).                 SPC011
002500         10  SC-YEAR-TEXT            PIC X(20).                 SPC012
002600         10  SC-SORT-CHOICE-TEXT     PIC X(20).                 SPC013
002700     05  SC-RESOLVED-CRITERIA.                                  SPC014
002800         10  SC-POP-LOW              PIC 9(03)V9(02).           SPC015
002900         10  SC-POP-HIGH             PIC 9(03)V9(02).           SPC016
003000         10  SC-POP-ACTIVE-SW        PIC X(01) VALUE 'N'.       SPC017
003100             88  SC-POP-ACTIVE                 VALUE 'Y'.       SPC018
003200         10  SC-GENRE-ACTIVE-SW      PIC X(01) VALUE 'N'.       SPC019
003300             88  SC-GENRE-ACTIVE                VALUE 'Y'.      SPC020
003400         10  SC-SUBGENRE-ACTIVE-SW   PIC X(01) VALUE 'N'.       SPC021
003500             88  SC-SUBGENRE-ACTIVE             VALUE 'Y'.      SPC022
003600         10  SC-DANCE-LOW            PIC 9V9(04).               SPC023
003700         10  SC-DANCE-HIGH           PIC 9V9(04).               SPC024
003800         10  SC-DANCE-ACTIVE-SW      PIC X(01) VALUE 'N'.       SPC025
003900             88  SC-DANCE-ACTIVE                VALUE 'Y'.      SPC026
004000         10  SC-ENERGY-LOW           PIC 9V9(04).               SPC027
004100         10  SC-ENERGY-HIGH          PIC 9V9(04).               SPC028
004200         10  SC-ENERGY-ACTIVE-SW     PIC X(01) VALUE 'N'.       SPC029
004300             88  SC-ENERGY-ACTIVE               VALUE 'Y'.      SPC030
004400         10  SC-TEMPO-LOW            PIC 9(03)V9(03).           SPC031
004500         10  SC-TEMPO-HIGH           PIC 9(03)V9(03).           SPC032
004600         10  SC-TEMPO-ACTIVE-SW      PIC X(01) VALUE 'N'.       SPC033
004700             88  SC-TEMPO-ACTIVE                VALUE 'Y'.      SPC034
004800         10  SC-LIVENESS-LOW         PIC 9V9(04).               SPC035
004900         10  SC-LIVENESS-HIGH        PIC 9V9(04).               SPC036
005000         10  SC-LIVENESS-ACTIVE-SW   PIC X(01) VALUE 'N'.       SPC037
005100             88  SC-LIVENESS-ACTIVE             VALUE 'Y'.      SPC038
005200         10  SC-MONTH-VALUE          PIC 9(02).                 SPC039
005300         10  SC-MONTH-ACTIVE-SW      PIC X(01) VALUE 'N'.       SPC040
005400             88  SC-MONTH-ACTIVE                VALUE 'Y'.      SPC041
005500         10  SC-YEAR-VALUE           PIC 9(04).                 SPC042
005600         10  SC-YEAR-ACTIVE-SW       PIC X(01) VALUE 'N'.       SPC043
005700             88  SC-YEAR-ACTIVE                 VALUE 'Y'.      SPC044
005800         10  SC-SORT-CHOICE          PIC X(01) VALUE 'N'.       SPC045
005900             88  SC-SORT-NONE                   VALUE 'N'.      SPC046
006000             88  SC-SORT-BY-POPULARITY          VALUE 'P'.      SPC047
006100             88  SC-SORT-BY-DANCEABILITY        VALUE 'D'.      SPC048
006200***************************************************************SPC049
006300 01  SPTRANG-CONTROL.                                           SPC050
006400     05  SPTRANG-REQUEST-CODE        PIC X(08) VALUE SPACE.     SPC051
006500         88  SPTRANG-PARSE-CRITERIA        VALUE 'PARSECRT'.    SPC052
006600         88  SPTRANG-TEST-PREDICATE        VALUE 'TESTPRED'.    SPC053
006700     05  SPTRANG-RESULT-SW           PIC X(01) VALUE 'N'.       SPC054
006800         88  SPTRANG-RECORD-PASSES             VALUE 'Y'.       SPC055
