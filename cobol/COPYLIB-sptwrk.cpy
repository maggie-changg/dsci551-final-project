000100***************************************************************
000200* MEMBER:  SPTWRK                                              *
000300* DESC:    CLEANSE-PASS DUPLICATE-DETECTION TABLE.  HOLDS THE   *
000400*          NORMALIZED TEXT OF EVERY ROW WRITTEN SO FAR, SO A    *
000500*          LATER ROW CAN BE TESTED FOR AN EXACT-DUPLICATE       *
000600*          MATCH.  USED ONLY BY CLNSPOT -- SEE COPYLIB SPTFLD   *
000700*          FOR THE PER-ROW FIELD-SPLIT TABLE SHARED WITH        *
000800*          SUBSPOT.                                             *
000900*                                                               *
001000* MAINTENANCE LOG                                               *
001100* DATE       INIT  TICKET     DESCRIPTION                       *
001200* ---------- ----  ---------  ------------------------------    *
001300* 03/14/91   RTC   OMP-0114   ORIGINAL COPYBOOK (CLAIMS TABLE).  *
001400* 11/02/99   RTC   OMP-0455   RECAST AS THE CSV DEDUP TABLE FOR  *
001500*                             THE TRACK-CLEANSE JOB.             *
001600* 11/12/99   RTC   OMP-0455   FIELD-SPLIT TABLE MOVED OUT TO     *
001700*                             COPYLIB SPTFLD FOR SUBSPOT'S USE.  *
001800***************************************************************SPW001
001900 01  KEPT-ROW-COUNT               PIC S9(05) USAGE COMP.        SPW002
002000 01  KEPT-ROW-INDEX               PIC S9(05) USAGE COMP.        SPW003
002100*                                                               SPW004
002200 01  KEPT-ROW-AREA.                                             SPW005
002300     05  KEPT-ROW-TABLE OCCURS 1 TO 5000 TIMES                  SPW006
002400             DEPENDING ON KEPT-ROW-COUNT                        SPW007
002500             INDEXED BY KEPT-ROW-NDX.                           SPW008
002600         10  KEPT-ROW-TEXT            PIC X(2000).              SPW009
002700         10  FILLER                   PIC X(09).                SPW010
