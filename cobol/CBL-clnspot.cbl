000100***************************************************************
000200* PROGRAM NAME:    CLNSPOT                                     *
000300* ORIGINAL AUTHOR: RON T. CASTILLO                             *
000400*                                                               *
000500* REMARKS.  READS THE RAW SPOTIFY TRACK EXTRACT (COMMA-         *
000600*   DELIMITED, POSSIBLY QUOTED), TYPE-CHECKS EVERY FIELD,       *
000700*   SKIPS ROWS THAT DON'T MATCH THE HEADER'S COLUMN COUNT,      *
000800*   DROPS EXACT-DUPLICATE ROWS, AND WRITES THE SURVIVORS TO     *
000900*   THE CLEANED TRACK FILE.  PRINTS THE CLEANSING-STATISTICS    *
001000*   SUMMARY WHEN DONE.  FIRST STEP OF THE THREE-STEP TRACK      *
001100*   ETL (CLNSPOT / SUBSPOT / SPTQRY).                           *
001200*                                                               *
001300* MAINTENANCE LOG                                               *
001400* DATE       INIT  TICKET     DESCRIPTION                       *
001500* ---------- ----  ---------  ------------------------------    *
001600* 03/14/91   RTC   OMP-0114   ORIGINAL PROGRAM, WRITTEN FOR THE  *
001700*                             MUSIC-LIBRARY FEED (THEN A FIXED- *
001800*                             WIDTH TAPE, NOT CSV).              *
001900* 07/22/93   RTC   OMP-0201   ADDED DUPLICATE-ROW DETECTION      *
002000*                             AFTER THE LIBRARY LOAD DOUBLED     *
002100*                             SEVERAL WEEKS' WORTH OF TRACKS.    *
002200* 02/11/96   JQD   OMP-0288   REWORKED FOR COMMA-DELIMITED INPUT *
002300*                             FROM THE NEW VENDOR FEED; ADDED    *
002400*                             THE QUOTE-TOGGLE SCAN.             *
002500* 08/09/98   JQD   OMP-0399   YEAR-2000 REVIEW -- ALL DATE       *
002600*                             FIELDS ALREADY CARRY 4-DIGIT       *
002700*                             YEARS, NO CHANGE REQUIRED.         *
002800* 11/09/99   RTC   OMP-0455   RECAST FOR THE SPOTIFY TRACK       *
002900*                             ANALYSIS FEED (WAS UNEMPLOYMENT-   *
003000*                             CLAIMS CSV LOAD); FIELD-TYPE       *
003100*                             CLASSIFICATION AND NULL-TOKEN      *
003200*                             HANDLING ADDED PER MKTG REQUEST    *
003300*                             #4471.                             *
003400* 03/02/01   RTC   OMP-0533   CLEAN-PERCENT NOW ROUNDED TO TWO   *
003500*                             DECIMALS ON THE PRINTED SUMMARY.   *
003600* 08/09/26   MPK   OMP-0601   AUDIT FINDING: DROPPED THE STRING  *
003700*                             VERB FROM THE CLEAN-LINE BUILDER   *
003800*                             AND THE FUNCTION TRIM/LENGTH CALLS *
003900*                             FROM THE NULL-TOKEN AND DIGIT      *
004000*                             SCANS.  REBUILT ON THE SAME        *
004100*                             CHARACTER-TABLE SCAN AND MOVE/     *
004200*                             REFERENCE-MODIFICATION TECHNIQUE   *
004300*                             THE DIGIT SCAN ALREADY USED.       *
004400* 08/10/26   MPK   OMP-0601   SECOND AUDIT PASS -- UPSI-0 WAS    *
004500*                             STILL NAMED SPTQRY-VERBOSE-SWITCH  *
004600*                             (COPIED FROM THE QUERY PROGRAM     *
004700*                             WHEN THIS SWITCH WAS ADDED) AND    *
004800*                             VERBOSE-RUN/QUIET-RUN WERE NEVER   *
004900*                             TESTED ANYWHERE.  RENAMED THE      *
005000*                             SWITCH AND WIRED VERBOSE-RUN TO    *
005100*                             TWO NEW DIAGNOSTIC DISPLAYS.       *
005200***************************************************************
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID.     CLNSPOT.
005500 AUTHOR.         RON T. CASTILLO.
005600 INSTALLATION.   OMP MUSIC LIBRARY SERVICES.
005700 DATE-WRITTEN.   03/14/1991.
005800 DATE-COMPILED.
005900 SECURITY.       NON-CONFIDENTIAL.
006000***************************************************************
006100 ENVIRONMENT DIVISION.
006200***************************************************************
006300 CONFIGURATION SECTION.
006400***************************************************************
006500 SOURCE-COMPUTER. IBM-3096.
006600 OBJECT-COMPUTER. IBM-3096.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     CLASS NUMERIC-SIGN-CHAR IS '+', '-'
007000     UPSI-0 IS CLNSPOT-VERBOSE-SWITCH ON STATUS IS VERBOSE-RUN
007100                                      OFF STATUS IS QUIET-RUN.
007200***************************************************************
007300 INPUT-OUTPUT SECTION.
007400***************************************************************
007500 FILE-CONTROL.
007600     SELECT RAW-TRACK-FILE ASSIGN TO RAWTRK
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS RAW-TRACK-STATUS.
007900*
008000     SELECT CLEAN-TRACK-FILE ASSIGN TO CLNTRK
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS CLEAN-TRACK-STATUS.
008300***************************************************************
008400 DATA DIVISION.
008500***************************************************************
008600 FILE SECTION.
008700***************************************************************
008800 FD  RAW-TRACK-FILE.
008900*     RECORDING MODE IS F
009000*     LABEL RECORDS ARE STANDARD
009100*     DATA RECORD IS RAW-TRACK-LINE
009200*     RECORD CONTAINS 2000 CHARACTERS
009300*     BLOCK CONTAINS 0 RECORDS.
009400 01  RAW-TRACK-RECORD                PIC X(2000).
009500***************************************************************
009600 FD  CLEAN-TRACK-FILE.
009700*     RECORDING MODE IS F
009800*     LABEL RECORDS ARE STANDARD
009900*     DATA RECORD IS CLEAN-TRACK-LINE
010000*     RECORD CONTAINS 2000 CHARACTERS
010100*     BLOCK CONTAINS 0 RECORDS.
010200 01  CLEAN-TRACK-RECORD               PIC X(2000).
010300***************************************************************
010400 WORKING-STORAGE SECTION.
010500***************************************************************
010600 COPY SPTFLD.
010700 COPY SPTWRK.
010800 COPY SPTSTA.
010900 COPY SPTDAT.
011000***************************************************************
011100 01  WS-SWITCHES-MISC-FIELDS.
011200     05  RAW-TRACK-STATUS         PIC X(02).
011300         88  RAW-TRACK-OK                   VALUE '00'.
011400         88  RAW-TRACK-EOF                  VALUE '10'.
011500     05  CLEAN-TRACK-STATUS       PIC X(02).
011600         88  CLEAN-TRACK-OK                 VALUE '00'.
011700     05  END-OF-FILE-SW           PIC X(01) VALUE 'N'.
011800         88  END-OF-FILE                    VALUE 'Y'.
011900     05  HEADER-SEEN-SW           PIC X(01) VALUE 'N'.
012000         88  HEADER-ALREADY-SEEN            VALUE 'Y'.
012100     05  ROW-VALID-SW             PIC X(01) VALUE 'Y'.
012200         88  ROW-IS-VALID                   VALUE 'Y'.
012300     05  DUPLICATE-FOUND-SW       PIC X(01) VALUE 'N'.
012400         88  DUPLICATE-FOUND                VALUE 'Y'.
012500***************************************************************
012600 COPY SPTSCN.
012700*
012800 01  HEADER-LINE                     PIC X(2000).
012900 01  BUILD-LINE-AREA                 PIC X(2000).
013000 01  BUILD-LINE-LEN               PIC S9(04) USAGE COMP.
013100 01  BUILD-LINE-PTR               PIC S9(04) USAGE COMP.
013200*
013300 01  WS-DIGIT-COUNT               PIC S9(03) USAGE COMP.
013400 01  WS-DECIMAL-POINT-COUNT       PIC S9(03) USAGE COMP.
013500 01  WS-NON-DIGIT-COUNT           PIC S9(03) USAGE COMP.
013600 01  WS-TRIMMED-LEN               PIC S9(03) USAGE COMP.
013700 01  WS-TRIM-START                PIC S9(03) USAGE COMP.
013800 01  WS-TRIM-END                  PIC S9(03) USAGE COMP.
013900 01  WS-UPPER-FIELD               PIC X(200).
014000 01  WS-UPPER-FIELD-CHARS REDEFINES WS-UPPER-FIELD.
014100     05  WS-UPPER-FIELD-CHAR      PIC X(01) OCCURS 200 TIMES.
014200 01  WS-UPPER-TRIM-START          PIC S9(03) USAGE COMP.
014300 01  WS-UPPER-TRIM-END            PIC S9(03) USAGE COMP.
014400 01  WS-UPPER-TRIMMED-LEN         PIC S9(03) USAGE COMP.
014500 01  WS-CLEAN-PERCENT-COMPUTE     PIC 9(03)V9(06).
014600***************************************************************
014700 PROCEDURE DIVISION.
014800***************************************************************
014900 0000-MAIN-PROCESSING.
015000***************************************************************
015100     PERFORM 1000-OPEN-FILES.
015200     PERFORM 1100-READ-HEADER-ROW.
015300     PERFORM 2000-PROCESS-RAW-ROW
015400         UNTIL END-OF-FILE.
015500     PERFORM 4000-REMOVE-DUPLICATES.
015600     PERFORM 5000-PRINT-STATISTICS.
015700     PERFORM 9000-CLOSE-FILES.
015800     GOBACK.
015900***************************************************************
016000 1000-OPEN-FILES.
016100***************************************************************
016200     OPEN INPUT  RAW-TRACK-FILE.
016300     OPEN OUTPUT CLEAN-TRACK-FILE.
016400     IF NOT RAW-TRACK-OK
016500         DISPLAY 'CLNSPOT: RAW TRACK FILE OPEN STATUS ',
016600             RAW-TRACK-STATUS
016700         MOVE 'Y'                TO END-OF-FILE-SW.
016800     IF VERBOSE-RUN
016900         DISPLAY 'CLNSPOT: OPERATOR REQUESTED VERBOSE RUN -- '
017000             'PER-BATCH DIAGNOSTIC COUNTS WILL FOLLOW THE '
017100             'CLEANSING SUMMARY.'
017200     END-IF.
017300     MOVE FUNCTION CURRENT-DATE  TO WS-CURRENT-DATE-DATA.
017400***************************************************************
017500 1100-READ-HEADER-ROW.
017600***************************************************************
017700     READ RAW-TRACK-FILE
017800         AT END
017900             MOVE 'Y'            TO END-OF-FILE-SW
018000         NOT AT END
018100             MOVE RAW-TRACK-RECORD  TO HEADER-LINE
018200             MOVE RAW-TRACK-RECORD  TO WS-QUOTE-SCAN-AREA
018300             PERFORM 3000-SCAN-DELIMITED-LINE
018400             MOVE RAW-FIELD-COUNT   TO RAW-HEADER-FIELD-COUNT
018500             WRITE CLEAN-TRACK-RECORD FROM HEADER-LINE
018600             PERFORM 8000-READ-RAW-TRACK-FILE.
018700***************************************************************
018800 2000-PROCESS-RAW-ROW.
018900***************************************************************
019000     MOVE RAW-TRACK-RECORD        TO WS-QUOTE-SCAN-AREA.
019100     PERFORM 3000-SCAN-DELIMITED-LINE.
019200     IF RAW-FIELD-COUNT NOT = RAW-HEADER-FIELD-COUNT
019300         ADD 1                    TO CS-ROWS-MALFORMED
019400     ELSE
019500         PERFORM 2100-CLASSIFY-ROW-FIELDS
019600         PERFORM 2200-BUILD-CLEAN-LINE
019700         PERFORM 2300-KEEP-CLEAN-ROW.
019800     PERFORM 8000-READ-RAW-TRACK-FILE.
019900***************************************************************
020000 2100-CLASSIFY-ROW-FIELDS.
020100***************************************************************
020200     PERFORM 2105-CLASSIFY-ROW-FIELD-LOOP
020300         VARYING RAW-FIELD-INDEX FROM 1 BY 1
020400         UNTIL RAW-FIELD-INDEX > RAW-FIELD-COUNT.
020500***************************************************************
020600 2105-CLASSIFY-ROW-FIELD-LOOP.
020700***************************************************************
020800     MOVE RAW-FIELD-VALUE (RAW-FIELD-INDEX)
020900                                  TO CURRENT-FIELD-AREA.
021000     PERFORM 2110-CLASSIFY-ONE-FIELD.
021100     ADD 1                        TO CS-FIELDS-PROCESSED.
021200***************************************************************
021300 2110-CLASSIFY-ONE-FIELD.
021400***************************************************************
021500*    NULL-TOKEN CHECK USES THE SAME CHARACTER-TABLE TRIM THE     *
021600*    SHOP'S OTHER SCANS USE -- NO FUNCTION TRIM, NO FUNCTION     *
021700*    LENGTH, JUST A LEADING/TRAILING BLANK SCAN OVER THE FIELD'S *
021800*    OWN CHARACTER TABLE.                                        *
021900     MOVE FUNCTION UPPER-CASE (CURRENT-FIELD-AREA)
022000                                  TO WS-UPPER-FIELD.
022100     MOVE 'N'                     TO RAW-FIELD-NULL-SW (RAW-FIELD-INDEX).
022200     PERFORM 2115-COMPUTE-UPPER-FIELD-TRIM.
022300     IF WS-UPPER-TRIMMED-LEN = 0
022400         PERFORM 2118-MARK-FIELD-NULL
022500     ELSE
022600         IF (WS-UPPER-TRIMMED-LEN = 2 AND
022700             WS-UPPER-FIELD (WS-UPPER-TRIM-START:2) = 'NA')
022800          OR (WS-UPPER-TRIMMED-LEN = 3 AND
022900             WS-UPPER-FIELD (WS-UPPER-TRIM-START:3) = 'N/A')
023000          OR (WS-UPPER-TRIMMED-LEN = 4 AND
023100             WS-UPPER-FIELD (WS-UPPER-TRIM-START:4) = 'NULL')
023200          OR (WS-UPPER-TRIMMED-LEN = 4 AND
023300             WS-UPPER-FIELD (WS-UPPER-TRIM-START:4) = 'NONE')
023400             PERFORM 2118-MARK-FIELD-NULL
023500         ELSE
023600             PERFORM 2120-SCAN-FIELD-DIGITS
023700             IF  WS-NON-DIGIT-COUNT = 0 AND WS-DIGIT-COUNT > 0
023800                 SET RAW-FIELD-IS-INTEGER (RAW-FIELD-INDEX) TO TRUE
023900                 ADD 1            TO CS-FIELDS-INTEGER
024000             ELSE
024100                 IF  WS-NON-DIGIT-COUNT = 0 AND
024200                     WS-DECIMAL-POINT-COUNT = 1 AND
024300                     WS-DIGIT-COUNT > 0
024400                     SET RAW-FIELD-IS-FLOAT (RAW-FIELD-INDEX) TO TRUE
024500                     ADD 1        TO CS-FIELDS-FLOAT
024600                 ELSE
024700                     SET RAW-FIELD-IS-STRING (RAW-FIELD-INDEX) TO TRUE
024800                     ADD 1        TO CS-FIELDS-STRING
024900                 END-IF
025000             END-IF
025100         END-IF
025200     END-IF.
025300***************************************************************
025400 2115-COMPUTE-UPPER-FIELD-TRIM.
025500***************************************************************
025600     MOVE 0 TO WS-UPPER-TRIM-START
025700                  WS-UPPER-TRIM-END
025800                  WS-UPPER-TRIMMED-LEN.
025900     PERFORM 2116-FIND-UPPER-TRIM-START
026000         VARYING WS-SCAN-INDEX FROM 1 BY 1
026100         UNTIL WS-SCAN-INDEX > 200 OR WS-UPPER-TRIM-START NOT = 0.
026200     IF WS-UPPER-TRIM-START NOT = 0
026300         PERFORM 2117-FIND-UPPER-TRIM-END
026400             VARYING WS-SCAN-INDEX FROM 200 BY -1
026500             UNTIL WS-SCAN-INDEX < WS-UPPER-TRIM-START
026600                 OR WS-UPPER-TRIM-END NOT = 0
026700         COMPUTE WS-UPPER-TRIMMED-LEN =
026800             WS-UPPER-TRIM-END - WS-UPPER-TRIM-START + 1
026900     END-IF.
027000***************************************************************
027100 2116-FIND-UPPER-TRIM-START.
027200***************************************************************
027300     IF WS-UPPER-FIELD-CHAR (WS-SCAN-INDEX) NOT = SPACE
027400         MOVE WS-SCAN-INDEX       TO WS-UPPER-TRIM-START
027500     END-IF.
027600***************************************************************
027700 2117-FIND-UPPER-TRIM-END.
027800***************************************************************
027900     IF WS-UPPER-FIELD-CHAR (WS-SCAN-INDEX) NOT = SPACE
028000         MOVE WS-SCAN-INDEX       TO WS-UPPER-TRIM-END
028100     END-IF.
028200***************************************************************
028300 2118-MARK-FIELD-NULL.
028400***************************************************************
028500     SET RAW-FIELD-IS-NULL (RAW-FIELD-INDEX)    TO TRUE.
028600     SET RAW-FIELD-IS-NULLCLS (RAW-FIELD-INDEX) TO TRUE.
028700     ADD 1                        TO CS-FIELDS-NULL.
028800***************************************************************
028900 2120-SCAN-FIELD-DIGITS.
029000***************************************************************
029100     MOVE 0                       TO WS-DIGIT-COUNT
029200                                     WS-DECIMAL-POINT-COUNT
029300                                     WS-NON-DIGIT-COUNT.
029400     PERFORM 2130-COMPUTE-FIELD-TRIM.
029500     IF WS-TRIMMED-LEN > 0
029600         PERFORM 2125-SCAN-ONE-DIGIT-CHAR
029700             VARYING WS-SCAN-INDEX FROM WS-TRIM-START BY 1
029800             UNTIL WS-SCAN-INDEX > WS-TRIM-END
029900     END-IF.
030000***************************************************************
030100 2125-SCAN-ONE-DIGIT-CHAR.
030200***************************************************************
030300     EVALUATE TRUE
030400         WHEN FIELD-CHAR (WS-SCAN-INDEX) = '-'
030500              AND WS-SCAN-INDEX = WS-TRIM-START
030600             CONTINUE
030700         WHEN FIELD-CHAR (WS-SCAN-INDEX) >= '0'
030800              AND FIELD-CHAR (WS-SCAN-INDEX) <= '9'
030900             ADD 1                TO WS-DIGIT-COUNT
031000         WHEN FIELD-CHAR (WS-SCAN-INDEX) = '.'
031100             ADD 1                TO WS-DECIMAL-POINT-COUNT
031200         WHEN OTHER
031300             ADD 1                TO WS-NON-DIGIT-COUNT
031400     END-EVALUATE.
031500***************************************************************
031600 2130-COMPUTE-FIELD-TRIM.
031700***************************************************************
031800*    LEADING/TRAILING BLANK SCAN OVER CURRENT-FIELD-AREA'S OWN   *
031900*    CHARACTER TABLE (FIELD-CHAR, COPYLIB SPTSCN) -- REPLACES    *
032000*    THE OLD FUNCTION TRIM/FUNCTION LENGTH PAIR.                 *
032100     MOVE 0 TO WS-TRIM-START WS-TRIM-END WS-TRIMMED-LEN.
032200     PERFORM 2131-FIND-FIELD-TRIM-START
032300         VARYING WS-SCAN-INDEX FROM 1 BY 1
032400         UNTIL WS-SCAN-INDEX > 200 OR WS-TRIM-START NOT = 0.
032500     IF WS-TRIM-START NOT = 0
032600         PERFORM 2132-FIND-FIELD-TRIM-END
032700             VARYING WS-SCAN-INDEX FROM 200 BY -1
032800             UNTIL WS-SCAN-INDEX < WS-TRIM-START
032900                 OR WS-TRIM-END NOT = 0
033000         COMPUTE WS-TRIMMED-LEN = WS-TRIM-END - WS-TRIM-START + 1
033100     END-IF.
033200***************************************************************
033300 2131-FIND-FIELD-TRIM-START.
033400***************************************************************
033500     IF FIELD-CHAR (WS-SCAN-INDEX) NOT = SPACE
033600         MOVE WS-SCAN-INDEX       TO WS-TRIM-START
033700     END-IF.
033800***************************************************************
033900 2132-FIND-FIELD-TRIM-END.
034000***************************************************************
034100     IF FIELD-CHAR (WS-SCAN-INDEX) NOT = SPACE
034200         MOVE WS-SCAN-INDEX       TO WS-TRIM-END
034300     END-IF.
034400***************************************************************
034500 2200-BUILD-CLEAN-LINE.
034600***************************************************************
034700     MOVE SPACE                   TO BUILD-LINE-AREA.
034800     MOVE 1                       TO BUILD-LINE-PTR.
034900     PERFORM 2210-BUILD-ONE-CLEAN-FIELD
035000         VARYING RAW-FIELD-INDEX FROM 1 BY 1
035100         UNTIL RAW-FIELD-INDEX > RAW-FIELD-COUNT.
035200     COMPUTE BUILD-LINE-LEN = BUILD-LINE-PTR - 1.
035300***************************************************************
035400 2210-BUILD-ONE-CLEAN-FIELD.
035500***************************************************************
035600*    NO STRING VERB -- MOVE THE FIELD'S SIGNIFICANT CHARACTERS   *
035700*    STRAIGHT INTO THE OUTPUT AREA BY REFERENCE MODIFICATION AND *
035800*    STEP THE POINTER BY HAND, THE SAME WAY THE REPORT WRITERS   *
035900*    IN THIS SHOP BUILD A LINE.                                  *
036000     IF RAW-FIELD-INDEX > 1
036100         MOVE ','                 TO BUILD-LINE-AREA
036200             (BUILD-LINE-PTR:1)
036300         ADD 1                    TO BUILD-LINE-PTR
036400     END-IF.
036500     IF NOT RAW-FIELD-IS-NULL (RAW-FIELD-INDEX)
036600         MOVE RAW-FIELD-VALUE (RAW-FIELD-INDEX)
036700                                  TO CURRENT-FIELD-AREA
036800         PERFORM 2130-COMPUTE-FIELD-TRIM
036900         IF WS-TRIMMED-LEN > 0
037000             MOVE CURRENT-FIELD-AREA (WS-TRIM-START:WS-TRIMMED-LEN)
037100                 TO BUILD-LINE-AREA (BUILD-LINE-PTR:WS-TRIMMED-LEN)
037200             ADD WS-TRIMMED-LEN   TO BUILD-LINE-PTR
037300         END-IF
037400     END-IF.
037500***************************************************************
037600 2300-KEEP-CLEAN-ROW.
037700***************************************************************
037800     ADD 1                        TO KEPT-ROW-COUNT.
037900     MOVE BUILD-LINE-AREA (1:BUILD-LINE-LEN)
038000                                  TO KEPT-ROW-TEXT (KEPT-ROW-COUNT).
038100***************************************************************
038200 3000-SCAN-DELIMITED-LINE.
038300***************************************************************
038400*    QUOTE-AWARE COMMA SCAN.  A QUOTE TOGGLES IN-QUOTES STATE;
038500*    A DOUBLED QUOTE INSIDE QUOTES YIELDS ONE LITERAL QUOTE; A
038600*    COMMA INSIDE QUOTES IS FIELD DATA, OUTSIDE IT ENDS A FIELD.
038700     MOVE 'N'                     TO IN-QUOTES-SW.
038800     MOVE 0                       TO RAW-FIELD-COUNT
038900                                     RAW-FIELD-INDEX
039000                                     CURRENT-FIELD-LEN.
039100     MOVE SPACE                   TO CURRENT-FIELD-AREA.
039200     PERFORM 3050-BACKSCAN-LINE-LENGTH
039300         VARYING WS-SCAN-LENGTH FROM 2000 BY -1
039400         UNTIL WS-SCAN-LENGTH < 1
039500             OR WS-QUOTE-SCAN-CHAR (WS-SCAN-LENGTH) NOT = SPACE.
039600     IF WS-SCAN-LENGTH < 1
039700         MOVE 1                   TO WS-SCAN-LENGTH.
039800     PERFORM 3100-SCAN-ONE-CHARACTER
039900         VARYING WS-SCAN-INDEX FROM 1 BY 1
040000         UNTIL WS-SCAN-INDEX > WS-SCAN-LENGTH.
040100     ADD 1                        TO RAW-FIELD-INDEX.
040200     MOVE CURRENT-FIELD-AREA      TO RAW-FIELD-VALUE (RAW-FIELD-INDEX).
040300     MOVE RAW-FIELD-INDEX         TO RAW-FIELD-COUNT.
040400***************************************************************
040500 3050-BACKSCAN-LINE-LENGTH.
040600***************************************************************
040700*    NO-OP BODY -- THE VARYING/UNTIL CLAUSE ON THE PERFORM DOES  *
040800*    ALL THE WORK, STEPPING WS-SCAN-LENGTH BACK OFF THE TRAILING *
040900*    BLANKS UNTIL IT LANDS ON THE LAST SIGNIFICANT CHARACTER.    *
041000     CONTINUE.
041100***************************************************************
041200 3100-SCAN-ONE-CHARACTER.
041300***************************************************************
041400     EVALUATE TRUE
041500         WHEN WS-QUOTE-SCAN-CHAR (WS-SCAN-INDEX) = '"'
041600              AND IN-QUOTES
041700              AND WS-SCAN-INDEX < WS-SCAN-LENGTH
041800              AND WS-QUOTE-SCAN-CHAR (WS-SCAN-INDEX + 1) = '"'
041900             ADD 1                TO CURRENT-FIELD-LEN
042000             MOVE '"'             TO FIELD-CHAR (CURRENT-FIELD-LEN)
042100             ADD 1                TO WS-SCAN-INDEX
042200         WHEN WS-QUOTE-SCAN-CHAR (WS-SCAN-INDEX) = '"'
042300             IF IN-QUOTES
042400                 SET IN-QUOTES    TO FALSE
042500                 MOVE 'N'         TO IN-QUOTES-SW
042600             ELSE
042700                 MOVE 'Y'         TO IN-QUOTES-SW
042800             END-IF
042900         WHEN WS-QUOTE-SCAN-CHAR (WS-SCAN-INDEX) = ','
043000              AND NOT IN-QUOTES
043100             ADD 1                TO RAW-FIELD-INDEX
043200             MOVE CURRENT-FIELD-AREA
043300                 TO RAW-FIELD-VALUE (RAW-FIELD-INDEX)
043400             MOVE SPACE           TO CURRENT-FIELD-AREA
043500             MOVE 0               TO CURRENT-FIELD-LEN
043600         WHEN OTHER
043700             ADD 1                TO CURRENT-FIELD-LEN
043800             MOVE WS-QUOTE-SCAN-CHAR (WS-SCAN-INDEX)
043900                 TO FIELD-CHAR (CURRENT-FIELD-LEN)
044000     END-EVALUATE.
044100***************************************************************
044200 4000-REMOVE-DUPLICATES.
044300***************************************************************
044400*    ROW 1 (THE FIRST DATA ROW) CANNOT BE A DUPLICATE, AND MUST
044500*    BE WRITTEN FIRST TO KEEP THE FILE IN ITS ORIGINAL ORDER.
044600     IF KEPT-ROW-COUNT >= 1
044700         MOVE KEPT-ROW-TEXT (1)   TO CLEAN-TRACK-RECORD
044800         WRITE CLEAN-TRACK-RECORD
044900         ADD 1                    TO CS-ROWS-KEPT
045000     END-IF.
045100     PERFORM 4050-REMOVE-ONE-DUPLICATE-CHECK
045200         VARYING KEPT-ROW-INDEX FROM 2 BY 1
045300         UNTIL KEPT-ROW-INDEX > KEPT-ROW-COUNT.
045400***************************************************************
045500 4050-REMOVE-ONE-DUPLICATE-CHECK.
045600***************************************************************
045700     MOVE 'N'                     TO DUPLICATE-FOUND-SW.
045800     PERFORM 4100-CHECK-EARLIER-ROWS.
045900     IF NOT DUPLICATE-FOUND
046000         PERFORM 4200-WRITE-CLEAN-ROW
046100     ELSE
046200         ADD 1                    TO CS-ROWS-DUPLICATE
046300     END-IF.
046400***************************************************************
046500 4100-CHECK-EARLIER-ROWS.
046600***************************************************************
046700     PERFORM 4110-CHECK-ONE-EARLIER-ROW
046800         VARYING KEPT-ROW-NDX FROM 1 BY 1
046900         UNTIL KEPT-ROW-NDX > KEPT-ROW-INDEX - 1
047000            OR DUPLICATE-FOUND.
047100***************************************************************
047200 4110-CHECK-ONE-EARLIER-ROW.
047300***************************************************************
047400     IF KEPT-ROW-TEXT (KEPT-ROW-INDEX) =
047500            KEPT-ROW-TEXT (KEPT-ROW-NDX)
047600         SET DUPLICATE-FOUND      TO TRUE
047700     END-IF.
047800***************************************************************
047900 4200-WRITE-CLEAN-ROW.
048000***************************************************************
048100     MOVE KEPT-ROW-TEXT (KEPT-ROW-INDEX)  TO CLEAN-TRACK-RECORD.
048200     WRITE CLEAN-TRACK-RECORD.
048300     ADD 1                        TO CS-ROWS-KEPT.
048400***************************************************************
048500 5000-PRINT-STATISTICS.
048600***************************************************************
048700     IF CS-FIELDS-PROCESSED > 0
048800         COMPUTE WS-CLEAN-PERCENT-COMPUTE ROUNDED =
048900             (1 - (CS-FIELDS-NULL / CS-FIELDS-PROCESSED)) * 100
049000     ELSE
049100         MOVE 0                   TO WS-CLEAN-PERCENT-COMPUTE
049200     END-IF.
049300     MOVE WS-CLEAN-PERCENT-COMPUTE TO CS-CLEAN-PERCENT.
049400     DISPLAY '======================================='.
049500     DISPLAY 'CLNSPOT -- TRACK CLEANSING SUMMARY'.
049600     DISPLAY '  RUN DATE            : ' WS-CURRENT-MONTH '/'
049700         WS-CURRENT-DAY '/' WS-CURRENT-YEAR.
049800     DISPLAY '  TOTAL ROWS KEPT     : ' CS-ROWS-KEPT.
049900     DISPLAY '  TOTAL FIELDS SEEN   : ' CS-FIELDS-PROCESSED.
050000     DISPLAY '  MALFORMED ROWS      : ' CS-ROWS-MALFORMED.
050100     DISPLAY '  NULL FIELDS         : ' CS-FIELDS-NULL.
050200     DISPLAY '  INTEGER FIELDS      : ' CS-FIELDS-INTEGER.
050300     DISPLAY '  FLOAT FIELDS        : ' CS-FIELDS-FLOAT.
050400     DISPLAY '  STRING FIELDS       : ' CS-FIELDS-STRING.
050500     DISPLAY '  DUPLICATE ROWS      : ' CS-ROWS-DUPLICATE.
050600     DISPLAY '  CLEAN PERCENT       : ' CS-CLEAN-PERCENT '%'.
050700     IF VERBOSE-RUN
050800         DISPLAY '  VERBOSE -- FIELDS PROCESSED PER ROW KEPT : '
050900             CS-FIELDS-PROCESSED
051000         DISPLAY '  VERBOSE -- MALFORMED-ROW RATE (0-100)    : '
051100             WS-CLEAN-PERCENT-COMPUTE
051200     END-IF.
051300     DISPLAY '======================================='.
051400***************************************************************
051500 8000-READ-RAW-TRACK-FILE.
051600***************************************************************
051700     READ RAW-TRACK-FILE
051800         AT END
051900             MOVE 'Y'             TO END-OF-FILE-SW.
052000***************************************************************
052100 9000-CLOSE-FILES.
052200***************************************************************
052300     CLOSE RAW-TRACK-FILE
052400           CLEAN-TRACK-FILE.
