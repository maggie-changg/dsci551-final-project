000100***************************************************************
000200* MEMBER:  SPTSTA                                              *
000300* DESC:    CLEANSE-PASS RUNNING COUNTERS, PRINTED AS THE        *
000400*          CLEANSING-STATISTICS SUMMARY AT END OF CBL-CLNSPOT.  *
000500*                                                               *
000600* MAINTENANCE LOG                                               *
000700* DATE       INIT  TICKET     DESCRIPTION                       *
000800* ---------- ----  ---------  ------------------------------    *
000900* 11/09/99   RTC   OMP-0455   ORIGINAL COPYBOOK.                 *
001000***************************************************************SPS001
001100 01  CLEANSE-STATS.                                             SPS002
001200     05  CS-ROWS-KEPT             PIC 9(09) USAGE COMP VALUE 0. SPS003
001300     05  CS-FIELDS-PROCESSED      PIC 9(09) USAGE COMP VALUE 0. SPS004
001400     05  CS-ROWS-MALFORMED        PIC 9(09) USAGE COMP VALUE 0. SPS005
001500     05  CS-FIELDS-NULL           PIC 9(09) USAGE COMP VALUE 0. SPS006
001600     05  CS-FIELDS-INTEGER        PIC 9(09) USAGE COMP VALUE 0. SPS007
001700     05  CS-FIELDS-FLOAT          PIC 9(09) USAGE COMP VALUE 0. SPS008
001800     05  CS-FIELDS-STRING         PIC 9(09) USAGE COMP VALUE 0. SPS009
001900     05  CS-ROWS-DUPLICATE        PIC 9(09) USAGE COMP VALUE 0. SPS010
002000     05  CS-CLEAN-PERCENT         PIC 9(03)V9(02) VALUE 0.      SPS011
