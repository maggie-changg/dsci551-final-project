000100***************************************************************
000200* MEMBER:  SPTPRT                                              *
000300* DESC:    STANDARD SHOP PRINTER-CONTROL FIELDS.  EVERY REPORT  *
000400*          PROGRAM COPIES THIS MEMBER RATHER THAN CODING ITS    *
000500*          OWN LINE/PAGE COUNTERS.                              *
000600*                                                               *
000700* MAINTENANCE LOG                                               *
000800* DATE       INIT  TICKET     DESCRIPTION                       *
000900* ---------- ----  ---------  ------------------------------    *
001000* 06/02/87   EDA   OMP-0021   ORIGINAL COPYBOOK.                 *
001100* 08/09/98   EDA   OMP-0399   WIDENED PAGE-COUNT FOR Y2K RUNS.   *
001200***************************************************************SPP001
001300 01  PRINTER-CONTROL-FIELDS.                                    SPP002
001400     05  LINE-SPACEING            PIC 9(02) USAGE COMP VALUE 1. SPP003
001500     05  LINE-COUNT               PIC 9(03) USAGE COMP          SPP004
001600                                            VALUE 999.          SPP005
001700     05  LINES-ON-PAGE            PIC 9(03) USAGE COMP          SPP006
001800                                            VALUE 56.           SPP007
001900     05  PAGE-COUNT               PIC 9(05) USAGE COMP VALUE 1. SPP008
002000     05  TOP-OF-PAGE              PIC X     VALUE '1'.          SPP009
002100     05  SINGLE-SPACE             PIC X     VALUE ' '.          SPP010
002200     05  DOUBLE-SPACE             PIC X     VALUE '0'.          SPP011
002300     05  TRIPLE-SPACE             PIC X     VALUE '-'.          SPP012
