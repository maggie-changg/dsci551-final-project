000100***************************************************************
000200* MEMBER:  SPTFLD                                              *
000300* DESC:    ONE INPUT ROW'S FIELDS, AFTER THE QUOTE-AWARE COMMA  *
000400*          SCAN (COPYLIB SPTSCN).  SHARED BY EVERY PROGRAM IN   *
000500*          THE TRACK ETL THAT SPLITS A CSV LINE INTO FIELDS.    *
000600*                                                               *
000700* MAINTENANCE LOG                                               *
000800* DATE       INIT  TICKET     DESCRIPTION                       *
000900* ---------- ----  ---------  ------------------------------    *
001000* 11/12/99   RTC   OMP-0455   ORIGINAL COPYBOOK, SPLIT OUT OF   *
001100*                             SPTWRK SO SUBSPOT WOULDN'T HAVE   *
001200*                             TO CARRY CLNSPOT'S DEDUP TABLE.   *
001300* 08/10/26   MPK   OMP-0601   AUDIT FINDING -- SHOP STANDARDS   *
001400*                             CALL FOR AT LEAST ONE 77-LEVEL    *
001500*                             ITEM PER PROGRAM; RECAST THESE    *
001600*                             TWO LONE ELEMENTARY COUNTERS AT   *
001700*                             77-LEVEL RATHER THAN 01-LEVEL.    *
001800***************************************************************SPF001
001900 77  RAW-FIELD-COUNT             PIC S9(03) USAGE COMP.         SPF002
002000 77  RAW-FIELD-INDEX             PIC S9(03) USAGE COMP.         SPF003
002100 01  RAW-HEADER-FIELD-COUNT      PIC S9(03) USAGE COMP.         SPF004
002200*                                                               SPF005
002300 01  RAW-FIELD-AREA.                                            SPF006
002400     05  RAW-FIELD-TABLE OCCURS 1 TO 60 TIMES                   SPF007
002500             DEPENDING ON RAW-FIELD-COUNT                       SPF008
002600             INDEXED BY RAW-FIELD-NDX.                          SPF009
002700         10  RAW-FIELD-VALUE          PIC X(200).               SPF010
002800         10  RAW-FIELD-NULL-SW        PIC X(01) VALUE 'N'.      SPF011
002900             88  RAW-FIELD-IS-NULL              VALUE 'Y'.      SPF012
003000         10  RAW-FIELD-CLASS          PIC X(01) VALUE 'S'.      SPF013
003100             88  RAW-FIELD-IS-INTEGER           VALUE 'I'.      SPF014
003200             88  RAW-FIELD-IS-FLOAT             VALUE 'F'.      SPF015
003300             88  RAW-FIELD-IS-STRING            VALUE 'S'.      SPF016
003400             88  RAW-FIELD-IS-NULLCLS           VALUE 'X'.      SPF017
003500         10  FILLER                   PIC X(09).                SPF018
