000100***************************************************************
000200* MEMBER:  SPTSCN                                              *
000300* DESC:    QUOTE-AWARE COMMA-SCAN WORK AREA.  SHARED BY EVERY   *
000400*          PROGRAM IN THE TRACK ETL THAT HAS TO SPLIT A RAW     *
000500*          CSV LINE INTO FIELDS (CLNSPOT, SUBSPOT).  A QUOTE    *
000600*          TOGGLES IN-QUOTES STATE; A DOUBLED QUOTE INSIDE      *
000700*          QUOTES YIELDS ONE LITERAL QUOTE; A COMMA INSIDE      *
000800*          QUOTES IS FIELD DATA.                                *
000900*                                                               *
001000* MAINTENANCE LOG                                               *
001100* DATE       INIT  TICKET     DESCRIPTION                       *
001200* ---------- ----  ---------  ------------------------------    *
001300* 11/09/99   RTC   OMP-0455   ORIGINAL COPYBOOK, SPLIT OUT OF   *
001400*                             CLNSPOT'S WORKING-STORAGE SO      *
001500*                             SUBSPOT COULD SHARE THE SAME      *
001600*                             SCAN LOGIC.                       *
001700***************************************************************SPC001
001800 01  WS-QUOTE-SCAN-AREA               PIC X(2000).              SPC002
001900 01  WS-QUOTE-SCAN-CHARS REDEFINES WS-QUOTE-SCAN-AREA.          SPC003
002000     05  WS-QUOTE-SCAN-CHAR           PIC X(01)                 SPC004
002100                                      OCCURS 2000 TIMES.        SPC005
002200 01  WS-SCAN-LENGTH               PIC S9(04) USAGE COMP.        SPC006
002300 01  WS-SCAN-INDEX                PIC S9(04) USAGE COMP.        SPC007
002400 01  IN-QUOTES-SW                 PIC X(01) VALUE 'N'.          SPC008
002500     88  IN-QUOTES                          VALUE 'Y'.         SPC009
002600*                                                               SPC010
002700 01  CURRENT-FIELD-AREA               PIC X(200).               SPC011
002800 01  FIELD-CHAR-TABLE REDEFINES CURRENT-FIELD-AREA.             SPC012
002900     05  FIELD-CHAR                   PIC X(01)                 SPC013
003000                                      OCCURS 200 TIMES.         SPC014
003100 01  CURRENT-FIELD-LEN            PIC S9(03) USAGE COMP.        SPC015
