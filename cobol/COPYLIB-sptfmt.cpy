000100***************************************************************
000200* MEMBER:  SPTFMT                                              *
000300* DESC:    EDITED REPORT-LINE FIELDS FOR THE QUERY PASS.        *
000400*          "FORMAT-" GROUPS HOLD THE ZONED/EDITED PICTURES;     *
000500*          THE DETAIL LINES IN CBL-SPTQRY MOVE INTO THESE       *
000600*          BEFORE WRITING THE PRINT RECORD.                     *
000700*                                                               *
000800* MAINTENANCE LOG                                               *
000900* DATE       INIT  TICKET     DESCRIPTION                       *
001000* ---------- ----  ---------  ------------------------------    *
001100* 03/14/91   RTC   OMP-0114   ORIGINAL COPYBOOK (CLAIMS FORMAT). *
001200* 11/09/99   RTC   OMP-0455   RECAST AS QUERY-REPORT EDIT LINES. *
001300***************************************************************SPF001
001400 01  FORMAT-GROUP-LINE.                                         SPF002
001500     05  FORMAT-GRP-ARTIST           PIC X(40).                 SPF003
001600     05  FILLER                      PIC X(02) VALUE SPACE.     SPF004
001700     05  FORMAT-GRP-AVG-POP          PIC ZZ9.9999.              SPF005
001800     05  FILLER                      PIC X(02) VALUE SPACE.     SPF006
001900     05  FORMAT-GRP-AVG-DANCE        PIC 9.9999.                SPF007
002000     05  FILLER                      PIC X(46) VALUE SPACE.     SPF008
002100***************************************************************SPF009
002200 01  FORMAT-PROJECTED-LINE.                                     SPF010
002300     05  FORMAT-PRJ-NAME             PIC X(60).                 SPF011
002400     05  FILLER                      PIC X(02) VALUE SPACE.     SPF012
002500     05  FORMAT-PRJ-ARTIST           PIC X(40).                 SPF013
002600     05  FILLER                      PIC X(02) VALUE SPACE.     SPF014
002700     05  FORMAT-PRJ-ALBUM            PIC X(60).                 SPF015
002800     05  FILLER                      PIC X(02) VALUE SPACE.     SPF016
002900     05  FORMAT-PRJ-REL-DATE         PIC X(10).                 SPF017
003000     05  FILLER                      PIC X(08) VALUE SPACE.     SPF018
