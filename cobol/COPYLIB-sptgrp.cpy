000100***************************************************************
000200* MEMBER:  SPTGRP                                              *
000300* DESC:    GROUP BY ARTIST WORKING TABLE (BUILT BY A SEARCH-    *
000400*          DRIVEN ACCUMULATOR, THE SAME WAY CBL-COV19USA ONCE   *
000500*          ACCUMULATED ITS STATE-TABLE).  THE ROWS CBL-SPTQRY   *
000600*          RELEASES TO ITS ORDER-BY SORT PASS ARE MOVED FROM    *
000700*          THIS TABLE DIRECTLY -- THERE IS NO SEPARATE RESULT   *
000800*          RECORD.                                              *
000900*                                                               *
001000* MAINTENANCE LOG                                               *
001100* DATE       INIT  TICKET     DESCRIPTION                       *
001200* ---------- ----  ---------  ------------------------------    *
001300* 11/09/99   RTC   OMP-0455   ORIGINAL COPYBOOK.                 *
001400* 08/09/26   MPK   OMP-0601   AUDIT FINDING -- GROUP-RESULT-     *
001500*                             RECORD WAS NEVER MOVED TO OR FROM  *
001600*                             BY ANY PROGRAM (THE SORT PASS RUNS *
001700*                             ON SORT-WORK-RECORD, NOT ON THIS   *
001800*                             LAYOUT).  REMOVED THE DEAD RECORD  *
001900*                             AND ADDED THE MISSING FILLER TO    *
002000*                             THE GROUP TABLE ENTRY.             *
002100***************************************************************SPG001
002200 01  ARTIST-GROUP-COUNT           PIC S9(04) USAGE COMP.        SPG002
002300 01  ARTIST-GROUP-INDEX           PIC S9(04) USAGE COMP.        SPG003
002400*                                                               SPG004
002500 01  ARTIST-GROUP-AREA.                                         SPG005
002600     05  ARTIST-GROUP-TABLE OCCURS 1 TO 2000 TIMES              SPG006
002700             DEPENDING ON ARTIST-GROUP-COUNT                    SPG007
002800             INDEXED BY ARTIST-GROUP-NDX.                       SPG008
002900         10  GRP-ARTIST               PIC X(40).                SPG009
003000         10  GRP-POP-SUM              PIC S9(11)V9(04) COMP.    SPG010
003100         10  GRP-POP-CNT              PIC S9(05) COMP.          SPG011
003200         10  GRP-DANCE-SUM            PIC S9(09)V9(04) COMP.    SPG012
003300         10  GRP-DANCE-CNT            PIC S9(05) COMP.          SPG013
003400         10  GRP-AVG-POP              PIC 9(03)V9(04).          SPG014
003500         10  GRP-AVG-POP-NULL-SW      PIC X(01) VALUE 'Y'.      SPG015
003600             88  GRP-AVG-POP-IS-NULL           VALUE 'Y'.       SPG016
003700         10  GRP-AVG-DANCE            PIC 9V9(04).              SPG017
003800         10  GRP-AVG-DANCE-NULL-SW    PIC X(01) VALUE 'Y'.      SPG018
003900             88  GRP-AVG-DANCE-IS-NULL         VALUE 'Y'.       SPG019
004000         10  FILLER                   PIC X(05).                SPG020
004100***************************************************************SPG021
